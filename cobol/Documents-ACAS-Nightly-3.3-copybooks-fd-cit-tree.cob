000100*    File definition - Tree Master file.
000200 fd  Ct-Tree-File.
000300 copy "ws-cit-tree.cob".
