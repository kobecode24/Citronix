000100*    Select clause - Tree Master file.
000200     select  Ct-Tree-File   assign        "TREEMSTR"
000300                             organization  line sequential
000400                             status        Ct-Tree-Status.
