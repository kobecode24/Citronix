000100*    Select clause - Field Master file.
000200     select  Ct-Field-File  assign        "FIELDMSTR"
000300                             organization  line sequential
000400                             status        Ct-Field-Status.
