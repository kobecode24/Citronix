000100*****************************************************************
000200*                                                                *
000300*                  Season Classification                        *
000400*                                                                *
000500*         Called utility - maps a ccyymmdd date to one          *
000600*         of the four Citronix seasons.  Year independent.      *
000700*                                                                *
000800*****************************************************************
000900*
001000 identification          division.
001100*================================
001200     program-id.         ctseason.
001300     author.             V B Coen.
001400     installation.       Applewood Computers - Citronix Div.
001500     date-written.       06/25/86.
001600     date-compiled.
001700     security.           Copyright (C) 1986-2007 & later, Vincent Bryan Coen.
001800                          Distributed under the GNU General Public License.
001900                          See the file COPYING for details.
002000*
002100*    Remarks.            Classifies Ct-Sea-Date into Ct-Sea-Season -
002200*                        December/January/February = WINTER
002300*                        March/April/May           = SPRING
002400*                        June/July/August          = SUMMER
002500*                        September/October/November= AUTUMN
002600*
002700*    Version.            See Prog-Name & date-comped in ws.
002800*
002900*    Called modules.     None.
003000*
003100*    Error messages used.
003200*                        None - month is always 01-12 on entry.
003300*
003400* Changes:
003500* 06/25/86 vbc -         Created for the Citronix conversion project.
003600* 02/14/87 vbc -    .01  Called from ctfieldup by mistake, removed
003700*                        the call, this is a harvest-only routine.
003800* 09/09/91 vbc -    .02  Renumbered paragraphs to shop standard
003900*                        aa0nn after the 87 code review.
004000* 03/03/99 vbc -         Y2K review: works off Ct-Sea-Mm only, the
004100*                        year digits are never inspected, no change
004200*                        required, signed off jt.
004300* 11/21/04 vbc -    .03  Added a 4th when-group for a spare month
004400*                        of zero, was aborting with no season set.
004500* 12/09/07 rjc -    .04  No guard existed against a non-numeric
004600*                        month arriving from a caller's date field -
004700*                        added the numeric-month class test the
004800*                        CLASS clause was carried in here for and
004900*                        never used, falls to spaces same as month 0.
005000*
005100*****************************************************************
005200*
005300 environment             division.
005400*================================
005500*
005600 configuration           section.
005700 special-names.
005800     class ct-numeric-month is "0123456789".
005900*
006000 input-output            section.
006100 file-control.
006200*
006300 data                    division.
006400*================================
006500*
006600 working-storage         section.
006700*-----------------------
006800 77  Prog-Name           pic x(17) value "CTSEASON (1.04)".
006900*
007000 01  Ct-Sea-Ws.
007100     03  Ct-Sea-Mm-Sav   pic 99   comp.
007200     03  filler          pic x(4).
007300*
007400 linkage                 section.
007500*===============
007600*
007700 01  Ct-Sea-Date         pic 9(8).
007800 01  Ct-Sea-Date-R redefines Ct-Sea-Date.
007900     03  Ct-Sea-Ccyy     pic 9(4).
008000     03  Ct-Sea-Mm       pic 99.
008100     03  Ct-Sea-Dd       pic 99.
008200 01  Ct-Sea-Season       pic x(6).
008300*
008400 procedure division using Ct-Sea-Date
008500                          Ct-Sea-Season.
008600*========================================
008700*
008800 aa000-Main              section.
008900*********************************
009000     if       Ct-Sea-Mm is not ct-numeric-month
009100              move spaces to Ct-Sea-Season
009200              go to aa000-Exit
009300     end-if.
009400     move     Ct-Sea-Mm to Ct-Sea-Mm-Sav.
009500     evaluate Ct-Sea-Mm-Sav
009600         when 12  when 01  when 02
009700              move "WINTER" to Ct-Sea-Season
009800         when 03  when 04  when 05
009900              move "SPRING" to Ct-Sea-Season
010000         when 06  when 07  when 08
010100              move "SUMMER" to Ct-Sea-Season
010200         when 09  when 10  when 11
010300              move "AUTUMN" to Ct-Sea-Season
010400         when other
010500              move spaces  to Ct-Sea-Season
010600     end-evaluate.
010700*
010800 aa000-Exit.
010900     goback.
