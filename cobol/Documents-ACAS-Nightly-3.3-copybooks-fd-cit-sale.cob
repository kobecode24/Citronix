000100*    File definition - Sale Master file.
000200 fd  Ct-Sale-File.
000300 copy "ws-cit-sale.cob".
