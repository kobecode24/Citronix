000100*******************************************
000200*                                          *
000300*  Error / Reject Messages - Citronix     *
000400*     System wide (SY0nn) and program     *
000500*     specific (CT0nn) texts              *
000600*                                          *
000700*******************************************
000800*  25/06/86 vbc - Created for the Citronix conversion project.
000900*  11/03/88 vbc - Added CT007-CT010 for the harvest programs   CT002
001000*                 after the season module went live.           CT002
001100*  03/03/99 vbc - Y2K review, no dates held here, no change.  Y2K
001200*  30/10/07 vbc - Added CT018-CT021 sale settlement texts.     CT018
001300*  12/09/07 rjc - Several of these PICs were a byte or two     CT024
001400*                 off the actual message length, truncating    CT024
001500*                 the text on DISPLAY - trued up every PIC to  CT024
001600*                 the literal it holds.                        CT024
001700 01  Error-Messages.
001800*> System wide
001900     03  SY001    pic x(38) value "SY001 Master file open failed - status".
002000     03  SY002    pic x(36) value "SY002 Master file read failed status".
002100     03  SY003    pic x(28) value "SY003 Transaction file empty".
002200*> Farm allocation - ctfarmup
002300     03  CT001    pic x(28) value "CT001 Farm area not positive".
002400     03  CT002    pic x(30) value "CT002 Farm name already in use".
002500*> Field allocation - ctfieldup
002600     03  CT003    pic x(27) value "CT003 Owning farm not found".
002700     03  CT004    pic x(30) value "CT004 Field area below minimum".
002800     03  CT005    pic x(35) value "CT005 Field exceeds farm area ratio".
002900     03  CT006    pic x(33) value "CT006 Farm already at field limit".
003000     03  CT007    pic x(34) value "CT007 Field would exceed farm area".
003100*> Tree planting - cttreepl
003200     03  CT008    pic x(28) value "CT008 Owning field not found".
003300     03  CT009    pic x(37) value "CT009 Plant date outside plant window".
003400     03  CT010    pic x(35) value "CT010 Field at maximum tree density".
003500*> Harvest header - ctharvhd
003600     03  CT011    pic x(39) value "CT011 Harvest already exists for season".
003700     03  CT012    pic x(40) value "CT012 Harvest date does not match season".
003800     03  CT013    pic x(41) value "CT013 Existing harvest date/season locked".
003900*> Harvest detail - ctharvdt
004000     03  CT014    pic x(23) value "CT014 Harvest not found".
004100     03  CT015    pic x(20) value "CT015 Tree not found".
004200     03  CT016    pic x(40) value "CT016 Tree already harvested this season".
004300     03  CT017    pic x(24) value "CT017 Field has no trees".
004400     03  CT018    pic x(24) value "CT018 Farm has no fields".
004500     03  CT019    pic x(31) value "CT019 No tree passed the filter".
004600*> Sale settlement - ctsalemt
004700     03  CT020    pic x(30) value "CT020 Harvest quantity is zero".
004800     03  CT021    pic x(37) value "CT021 Sale date precedes harvest date".
004900     03  CT022    pic x(26) value "CT022 Harvest already sold".
005000     03  CT023    pic x(29) value "CT023 Unit price not positive".
005100     03  filler   pic x(10).
005200 01  Ct-Error-Code   pic 999      value zero.
