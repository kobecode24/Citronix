000100*******************************************
000200*                                          *
000300*  Record Definition For Harvest Detail   *
000400*        Master File - HDTLMSTR           *
000500*     Uses Hdtl-Id as key, secondary      *
000600*     access by Hdtl-Harvest-Id and       *
000700*     Hdtl-Tree-Id (table)                *
000800*******************************************
000900*  File size 32 bytes.  A given Hdtl-Tree-Id may appear at
001000*  most once per (season,year) - enforced by table search
001100*  before insert in ctharvdt, not by a file key.
001200*
001300*  25/06/86 vbc - Created.
001400*  12/09/07 rjc - Corrected this comment, record was always   CT024
001500*                 32 bytes once Hdtl-Quantity's comp-3        CT024
001600*                 packing is counted - the 28 figure never    CT024
001700*                 matched the field list, see ws-cit-tabs.    CT024
001800 01  Ct-Hdtl-Record.
001900     03  Hdtl-Id               pic 9(9).
002000     03  Hdtl-Harvest-Id       pic 9(9).
002100     03  Hdtl-Tree-Id          pic 9(9).
002200     03  Hdtl-Quantity         pic s9(5)v9(2) comp-3.
002300     03  filler                pic x(1).
