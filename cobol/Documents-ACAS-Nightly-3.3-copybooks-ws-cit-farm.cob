000100*******************************************
000200*                                          *
000300*  Record Definition For Farm Master      *
000400*           File - FARMMSTR               *
000500*     Uses Farm-Id as key (table search,  *
000600*     no ISAM on this build)              *
000700*******************************************
000800*  File size 224 bytes.
000900*
001000*  25/06/86 vbc - Created.
001100*  02/07/86 vbc - Farm-Location widened 60 -> 100 per user   CT001
001200*                 request, filler reduced to suit.           CT001
001300*  03/03/99 vbc - Y2K review: Farm-Creation-Date already     Y2K
001400*                 ccyymmdd, no change required.              Y2K
001500 01  Ct-Farm-Record.
001600     03  Farm-Id               pic 9(9).
001700     03  Farm-Name             pic x(100).
001800     03  Farm-Location         pic x(100).
001900     03  Farm-Area             pic s9(7)v9(2) comp-3.
002000     03  Farm-Creation-Date    pic 9(8).           *> ccyymmdd
002100     03  Farm-Creation-Date-R redefines
002200         Farm-Creation-Date.
002300         05  Farm-Cre-Ccyy     pic 9(4).
002400         05  Farm-Cre-Mm       pic 99.
002500         05  Farm-Cre-Dd       pic 99.
002600     03  filler                pic x(3).
