000100*******************************************
000200*                                          *
000300*  Record Definition For Tree Master      *
000400*           File - TREEMSTR               *
000500*     Uses Tree-Id as key, secondary      *
000600*     access by Tree-Field-Id (table)     *
000700*******************************************
000800*  File size 31 bytes.  Age and productivity are NOT held
000900*  here, both are derived on read as of a reference date -
001000*  see cttreepl zz050/zz060.
001100*
001200*  25/06/86 vbc - Created.
001300*  03/03/99 vbc - Y2K review: Tree-Plant-Date already        Y2K
001400*                 ccyymmdd, no change required.              Y2K
001500*  12/09/07 rjc - Corrected this comment, record was always   CT024
001600*                 31 bytes, not 30 - the table copy in        CT024
001700*                 ws-cit-tabs had the same one byte gap.      CT024
001800 01  Ct-Tree-Record.
001900     03  Tree-Id               pic 9(9).
002000     03  Tree-Plant-Date       pic 9(8).           *> ccyymmdd
002100     03  Tree-Plant-Date-R redefines
002200         Tree-Plant-Date.
002300         05  Tree-Pln-Ccyy     pic 9(4).
002400         05  Tree-Pln-Mm       pic 99.
002500         05  Tree-Pln-Dd       pic 99.
002600     03  Tree-Field-Id         pic 9(9).
002700     03  filler                pic x(5).
