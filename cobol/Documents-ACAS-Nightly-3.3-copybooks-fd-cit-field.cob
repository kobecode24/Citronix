000100*    File definition - Field Master file.
000200 fd  Ct-Field-File.
000300 copy "ws-cit-field.cob".
