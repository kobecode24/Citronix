000100*****************************************************************
000200*                                                                *
000300*                  Harvest Detail Update                        *
000400*                                                                *
000500*         Posts per-tree harvest yield lines against an         *
000600*         open harvest header - single tree, whole-field or     *
000700*         whole-farm fan-out, tree re-assignment, and detail    *
000800*         deletion - and keeps the harvest control total in     *
000900*         step with every change.                               *
001000*                                                                *
001100*****************************************************************
001200*
001300 identification          division.
001400*================================
001500     program-id.         ctharvdt.
001600     author.             V B Coen.
001700     installation.       Applewood Computers - Citronix Div.
001800     date-written.       17/03/88.
001900     date-compiled.
002000     security.           Copyright (C) 1988-2007 & later, Vincent Bryan Coen.
002100                          Distributed under the GNU General Public License.
002200                          See the file COPYING for details.
002300*
002400*    Remarks.            Five transaction modes on Ctd-Tr-Mode -
002500*                        "1" one tree, "2" whole field fan-out,
002600*                        "3" whole farm fan-out, "4" delete a
002700*                        detail line, "5" re-assign a detail's
002800*                        tree.  The field fan-out path (mode 2)
002900*                        carries an extra age > 3 year eligibility
003000*                        floor that the farm fan-out path (mode 3)
003100*                        does NOT carry - agronomy asked for the
003200*                        floor on the per-field posting only, and
003300*                        it is not to be harmonised away, see
003400*                        aa225/aa326.  That floor is dated as of
003500*                        today's run date (zz045/zz050), a
003600*                        different reference date to the
003700*                        productivity band lookup in zz060, which
003800*                        always dates off the harvest itself.  Every
003900*                        successful post ends with a full
004000*                        recompute of the parent harvest's control
004100*                        total, never an incremental add/subtract,
004200*                        so a run that dies partway never leaves a
004300*                        stale total - see zz070.
004400*
004500*    Version.            See Prog-Name in ws.
004600*
004700*    Called modules.     Ct-Tp-Productivity (in cttreepl) - tree
004800*                        age/yield as of the harvest date.
004900*
005000*    Files used :
005100*                        Ct-Hdtltr.      Harvest detail trans in.
005200*                        Ct-Harv-File.   Harvest Master, rewritten
005300*                                        (control total only).
005400*                        Ct-Hdtl-File.   Harvest Detail Master,
005500*                                        rewritten.
005600*                        Ct-Field-File.  Field Master, read only.
005700*                        Ct-Tree-File.   Tree Master, read only.
005800*
005900*    Error messages used.
006000*                        SY001, SY002, SY003.
006100*                        CT014, CT015, CT016, CT017, CT018, CT019.
006200*
006300* Changes:
006400* 17/03/88 vbc -         Created for the Citronix conversion project,
006500*                        the big one - see the 88 review minutes for
006600*                        why this carries five modes instead of five
006700*                        separate programs (ops did not want five
006800*                        more job steps).
006900* 09/09/91 vbc -         Renumbered paragraphs to shop standard.
007000* 03/03/99 vbc -         Y2K review: all date work is calendar-period
007100*                        subtraction via Ct-Tp-Productivity, no 2
007200*                        digit years anywhere in this program, signed
007300*                        off jt.
007400* 21/11/04 vbc -    .01  Mode 5 (tree re-assignment) added - was two
007500*                        transactions (delete then re-add) before,
007600*                        collapsed to one after the audit trail query
007700*                        showed gaps in Hdtl-Id sequence.
007800* 08/09/07 vbc -    .02  aa400 was removing the in-table row before
007900*                        zz040 had a chance to reject an unknown
008000*                        harvest id, so a bad mode 4 transaction was
008100*                        silently deleting a live detail line with
008200*                        no count against Ws-Deleted-Cnt.  Row removal
008300*                        now runs only when the lookup does not
008400*                        reject, signed off rjc.
008500* 12/09/07 rjc -    .03  aa225's age floor was using the harvest
008600*                        date as the "as of" date for the age > 3
008700*                        test, same as the yield lookup.  Agronomy
008800*                        confirmed the floor is a today's-date test,
008900*                        independent of the harvest being posted -
009000*                        added zz045 to get a run date and pointed
009100*                        zz050 at it, zz060's yield lookup is
009200*                        unchanged and still dates off the harvest.
009300* 12/09/07 rjc -    .04  zz050 had no guard against a garbled plant
009400*                        date reaching the age divide inside
009500*                        Ct-Tp-Productivity - added the numeric-month
009600*                        class test the CLASS clause was carried in
009700*                        here for and never used, candidate now falls
009800*                        under the floor instead of abending the run.
009900*
010000*****************************************************************
010100*
010200 environment             division.
010300*================================
010400*
010500 configuration           section.
010600 special-names.
010700     class ct-numeric-month is "0123456789".
010800*
010900 input-output            section.
011000 file-control.
011100     select  Ct-Hdtltr       assign        "HDTLTRAN"
011200                             organization  line sequential
011300                             status        Ct-Hdtltr-Status.
011400 copy "sel-cit-harv.cob".
011500 copy "sel-cit-hdtl.cob".
011600 copy "sel-cit-field.cob".
011700 copy "sel-cit-tree.cob".
011800*
011900 data                    division.
012000*================================
012100*
012200 file section.
012300*
012400 fd  Ct-Hdtltr.
012500 01  Ct-Hdtltr-Rec.
012600     03  Ctd-Tr-Mode        pic x.
012700         88  Ctd-Tr-Is-Single    value "1".
012800         88  Ctd-Tr-Is-Field     value "2".
012900         88  Ctd-Tr-Is-Farm      value "3".
013000         88  Ctd-Tr-Is-Delete    value "4".
013100         88  Ctd-Tr-Is-Reassign  value "5".
013200     03  Ctd-Tr-Detail-Id   pic 9(9).
013300     03  Ctd-Tr-Harvest-Id  pic 9(9).
013400     03  Ctd-Tr-Tree-Id     pic 9(9).
013500     03  Ctd-Tr-Field-Id    pic 9(9).
013600     03  Ctd-Tr-Farm-Id     pic 9(9).
013700     03  filler             pic x(9).
013800*
013900 copy "fd-cit-harv.cob".
014000 copy "fd-cit-hdtl.cob".
014100 copy "fd-cit-field.cob".
014200 copy "fd-cit-tree.cob".
014300*
014400 working-storage         section.
014500*-----------------------
014600 77  Prog-Name           pic x(17) value "CTHARVDT (1.04)".
014700*
014800 copy "ws-cit-parm.cob".
014900 copy "ws-cit-msgs.cob".
015000 copy "ws-cit-tabs.cob".
015100*
015200 01  Ws-Status-Data.
015300     03  Ct-Hdtltr-Status    pic xx    value zero.
015400     03  Ct-Harv-Status      pic xx    value zero.
015500     03  Ct-Hdtl-Status      pic xx    value zero.
015600     03  Ct-Field-Status     pic xx    value zero.
015700     03  Ct-Tree-Status      pic xx    value zero.
015800     03  filler              pic x(4).
015900*
016000 01  Ws-Counters.
016100     03  Ws-Read-Cnt         pic 9(5)  comp   value zero.
016200     03  Ws-Posted-Cnt       pic 9(5)  comp   value zero.
016300     03  Ws-Deleted-Cnt      pic 9(5)  comp   value zero.
016400     03  Ws-Reject-Cnt       pic 9(5)  comp   value zero.
016500     03  Ws-Next-Hdtl-Id     pic 9(9)  comp   value zero.
016600     03  Ws-Elig-Cnt         pic 9(5)  comp   value zero.
016700     03  Ws-Shift-Ix         pic 9(5)  comp   value zero.
016800     03  filler              pic x(4).
016900*
017000 01  Ws-Work.
017100     03  Ws-Reject           pic x     value "N".
017200         88  Ws-Is-Rejected       value "Y".
017300     03  Ws-Harv-Found-Ix     pic 9(5)  comp   value zero.
017400     03  Ws-Tree-Found-Ix     pic 9(5)  comp   value zero.
017500     03  Ws-Hdtl-Found-Ix     pic 9(5)  comp   value zero.
017600     03  Ws-Cand-Tree-Id      pic 9(9)         value zero.
017700     03  Ws-Cand-Plant-Dt     pic 9(8)         value zero.
017800     03  Ws-Todays-Date       pic 9(8)         value zero.
017900     03  Ws-Todays-Yymmdd     pic 9(6)  comp   value zero.
018000     03  Ws-Todays-Yy         pic 99    comp   value zero.
018100     03  Ws-Todays-Mmdd       pic 9(4)  comp   value zero.
018200     03  filler               pic x(4).
018300*
018400*> Scratch date breakout - kept for date-fixup work on any 8 byte
018500*> ccyymmdd field passed through the candidate slot above.
018600 01  Ws-Scratch-Date          pic 9(8)         value zero.
018700 01  Ws-Scratch-Date-R redefines Ws-Scratch-Date.
018800     03  Ws-Scratch-Ccyy      pic 9(4).
018900     03  Ws-Scratch-Mm        pic 99.
019000     03  Ws-Scratch-Dd        pic 99.
019100*
019200 01  Ws-Age-Yield-Work.
019300     03  Ws-Tp-Age            pic 999   comp.
019400     03  Ws-Qty               pic s9(5)v9(2) comp-3 value zero.
019500     03  filler               pic x(4).
019600*
019700*> Call arguments for the Ct-Tp-Productivity entry point in
019800*> cttreepl - must match its linkage section picture for picture.
019900 01  Ct-Tp-Call-Args.
020000     03  Ct-Tp-Plant-Date     pic 9(8)  value zero.
020100     03  Ct-Tp-Ref-Date       pic 9(8)  value zero.
020200     03  Ct-Tp-Age            pic 999   value zero.
020300     03  Ct-Tp-Productivity   pic 99v9  value zero.
020400     03  filler               pic x(4).
020500*
020600 procedure division.
020700*===================
020800*
020900 aa000-Main              section.
021000*********************************
021100     perform  aa010-Open-Files.
021200     perform  aa020-Load-Tables.
021300     perform  aa030-Process-Transactions
021400              thru     aa030-Exit.
021500     perform  aa900-Close-Files.
021600     display  "CTHARVDT - Read " Ws-Read-Cnt
021700              " Posted " Ws-Posted-Cnt
021800              " Deleted " Ws-Deleted-Cnt
021900              " Rejected " Ws-Reject-Cnt.
022000     stop     run.
022100*
022200 aa010-Open-Files.
022300     open     input  Ct-Hdtltr.
022400     if       Ct-Hdtltr-Status not = "00" and not = "05"
022500              display SY001 " Ct-Hdtltr " Ct-Hdtltr-Status
022600              stop run.
022700     open     input  Ct-Harv-File.
022800     if       Ct-Harv-Status = "35"
022900              move "10" to Ct-Harv-Status
023000     else
023100        if    Ct-Harv-Status not = "00"
023200              display SY001 " Ct-Harv-File " Ct-Harv-Status
023300              stop run
023400        end-if
023500     end-if.
023600     open     input  Ct-Hdtl-File.
023700     if       Ct-Hdtl-Status = "35"
023800              move "10" to Ct-Hdtl-Status
023900     else
024000        if    Ct-Hdtl-Status not = "00"
024100              display SY001 " Ct-Hdtl-File " Ct-Hdtl-Status
024200              stop run
024300        end-if
024400     end-if.
024500     open     input  Ct-Field-File.
024600     open     input  Ct-Tree-File.
024700*
024800 aa020-Load-Tables.
024900     move     zero to Ct-Harv-Tab-Cnt.
025000     if       Ct-Harv-Status not = "10"
025100              perform aa021-Load-Harv-Rec thru aa021-Exit
025200                      until Ct-Harv-Status = "10"
025300              close   Ct-Harv-File
025400     end-if.
025500     move     zero to Ct-Hdtl-Tab-Cnt.
025600     move     zero to Ws-Next-Hdtl-Id.
025700     if       Ct-Hdtl-Status not = "10"
025800              perform aa022-Load-Hdtl-Rec thru aa022-Exit
025900                      until Ct-Hdtl-Status = "10"
026000              close   Ct-Hdtl-File
026100     end-if.
026200     move     zero to Ct-Field-Tab-Cnt.
026300     perform  aa023-Load-Field-Rec thru aa023-Exit
026400              until Ct-Field-Status = "10".
026500     close    Ct-Field-File.
026600     move     zero to Ct-Tree-Tab-Cnt.
026700     perform  aa024-Load-Tree-Rec thru aa024-Exit
026800              until Ct-Tree-Status = "10".
026900     close    Ct-Tree-File.
027000*
027100 aa021-Load-Harv-Rec.
027200     read     Ct-Harv-File
027300              at end
027400                       move "10" to Ct-Harv-Status
027500                       go to aa021-Exit
027600              not at end
027700                       add 1 to Ct-Harv-Tab-Cnt
027800                       set  Ct-Harv-Ix to Ct-Harv-Tab-Cnt
027900                       move Ct-Harvest-Record
028000                            to Ct-Harv-Tab-Rec (Ct-Harv-Ix)
028100              end-read.
028200 aa021-Exit.
028300     exit.
028400*
028500 aa022-Load-Hdtl-Rec.
028600     read     Ct-Hdtl-File
028700              at end
028800                       move "10" to Ct-Hdtl-Status
028900                       go to aa022-Exit
029000              not at end
029100                       add 1 to Ct-Hdtl-Tab-Cnt
029200                       set  Ct-Hdtl-Ix to Ct-Hdtl-Tab-Cnt
029300                       move Ct-Hdtl-Record
029400                            to Ct-Hdtl-Tab-Rec (Ct-Hdtl-Ix)
029500              end-read.
029600     if       Hdtl-Id > Ws-Next-Hdtl-Id
029700              move Hdtl-Id to Ws-Next-Hdtl-Id.
029800 aa022-Exit.
029900     exit.
030000*
030100 aa023-Load-Field-Rec.
030200     read     Ct-Field-File
030300              at end
030400                       move "10" to Ct-Field-Status
030500                       go to aa023-Exit
030600              not at end
030700                       add 1 to Ct-Field-Tab-Cnt
030800                       set  Ct-Field-Ix to Ct-Field-Tab-Cnt
030900                       move Ct-Field-Record
031000                            to Ct-Field-Tab-Rec (Ct-Field-Ix)
031100              end-read.
031200 aa023-Exit.
031300     exit.
031400*
031500 aa024-Load-Tree-Rec.
031600     read     Ct-Tree-File
031700              at end
031800                       move "10" to Ct-Tree-Status
031900                       go to aa024-Exit
032000              not at end
032100                       add 1 to Ct-Tree-Tab-Cnt
032200                       set  Ct-Tree-Ix to Ct-Tree-Tab-Cnt
032300                       move Ct-Tree-Record
032400                            to Ct-Tree-Tab-Rec (Ct-Tree-Ix)
032500              end-read.
032600 aa024-Exit.
032700     exit.
032800*
032900 aa030-Process-Transactions.
033000     read     Ct-Hdtltr
033100              at end
033200                       go to aa030-Exit
033300              end-read.
033400     if       Ct-Hdtltr-Status = "10"
033500              go to aa030-Exit.
033600 aa031-Process-Loop.
033700     add      1 to Ws-Read-Cnt.
033800     move     "N" to Ws-Reject.
033900     evaluate true
034000         when Ctd-Tr-Is-Single    perform aa100-Single-Tree
034100                                           thru aa100-Exit
034200         when Ctd-Tr-Is-Field     perform aa200-Field-Fanout
034300                                           thru aa200-Exit
034400         when Ctd-Tr-Is-Farm      perform aa300-Farm-Fanout
034500                                           thru aa300-Exit
034600         when Ctd-Tr-Is-Delete    perform aa400-Delete-Detail
034700                                           thru aa400-Exit
034800         when Ctd-Tr-Is-Reassign  perform aa500-Reassign-Tree
034900                                           thru aa500-Exit
035000         when other
035100              move "Y" to Ws-Reject
035200              add  1 to Ws-Reject-Cnt
035300     end-evaluate.
035400     read     Ct-Hdtltr
035500              at end
035600                       go to aa030-Exit
035700              end-read.
035800     go       to aa031-Process-Loop.
035900 aa030-Exit.
036000     perform  aa035-Rewrite-Harv-File.
036100     perform  aa036-Rewrite-Hdtl-File.
036200     exit.
036300*
036400 aa035-Rewrite-Harv-File.
036500     open     output Ct-Harv-File.
036600     set      Ct-Harv-Ix to 1.
036700 aa035-Rewrite-Loop.
036800     if       Ct-Harv-Ix > Ct-Harv-Tab-Cnt
036900              go to aa035-Exit.
037000     move     Ct-Harv-Tab-Rec (Ct-Harv-Ix) to Ct-Harvest-Record.
037100     write    Ct-Harvest-Record.
037200     set      Ct-Harv-Ix up by 1.
037300     go       to aa035-Rewrite-Loop.
037400 aa035-Exit.
037500     close    Ct-Harv-File.
037600     exit.
037700*
037800 aa036-Rewrite-Hdtl-File.
037900     open     output Ct-Hdtl-File.
038000     set      Ct-Hdtl-Ix to 1.
038100 aa036-Rewrite-Loop.
038200     if       Ct-Hdtl-Ix > Ct-Hdtl-Tab-Cnt
038300              go to aa036-Exit.
038400     move     Ct-Hdtl-Tab-Rec (Ct-Hdtl-Ix) to Ct-Hdtl-Record.
038500     write    Ct-Hdtl-Record.
038600     set      Ct-Hdtl-Ix up by 1.
038700     go       to aa036-Rewrite-Loop.
038800 aa036-Exit.
038900     close    Ct-Hdtl-File.
039000     exit.
039100*
039200*****************************************************************
039300* Mode 1 - single tree.
039400*****************************************************************
039500 aa100-Single-Tree.
039600     perform  zz040-Lookup-Harvest thru zz040-Exit.
039700     if       Ws-Is-Rejected go to aa100-Exit.
039800     move     Ctd-Tr-Tree-Id to Ws-Cand-Tree-Id.
039900     perform  zz041-Lookup-Tree thru zz041-Exit.
040000     if       Ws-Is-Rejected go to aa100-Exit.
040100     move     Ct-Tree-Tab-Plant-Dt (Ws-Tree-Found-Ix)
040200              to Ws-Cand-Plant-Dt.
040300     perform  zz042-Check-Not-Harvested thru zz042-Exit.
040400     if       Ws-Is-Rejected go to aa100-Exit.
040500     perform  zz060-Compute-Qty thru zz060-Exit.
040600     perform  zz080-Insert-Detail thru zz080-Exit.
040700     perform  zz070-Recompute-Total thru zz070-Exit.
040800     add      1 to Ws-Posted-Cnt.
040900 aa100-Exit.
041000     exit.
041100*
041200*****************************************************************
041300* Mode 2 - whole field fan-out (age > 3 floor applies).
041400*****************************************************************
041500 aa200-Field-Fanout.
041600     perform  zz040-Lookup-Harvest thru zz040-Exit.
041700     if       Ws-Is-Rejected go to aa200-Exit.
041800     move     zero to Ws-Elig-Cnt.
041900     set      Ct-Tree-Ix to 1.
042000 aa210-Field-Count-Loop.
042100     if       Ct-Tree-Ix > Ct-Tree-Tab-Cnt
042200              go to aa210-Count-Done.
042300     if       Ct-Tree-Tab-Field-Id (Ct-Tree-Ix) = Ctd-Tr-Field-Id
042400              add 1 to Ws-Elig-Cnt.
042500     set      Ct-Tree-Ix up by 1.
042600     go       to aa210-Field-Count-Loop.
042700 aa210-Count-Done.
042800     if       Ws-Elig-Cnt = zero
042900              display CT017 " " Ctd-Tr-Field-Id
043000              move "Y" to Ws-Reject
043100              add  1 to Ws-Reject-Cnt
043200              go to aa200-Exit.
043300     move     zero to Ws-Elig-Cnt.
043400     set      Ct-Tree-Ix to 1.
043500 aa220-Field-Fanout-Loop.
043600     if       Ct-Tree-Ix > Ct-Tree-Tab-Cnt
043700              go to aa230-Field-Fanout-Done.
043800     if       Ct-Tree-Tab-Field-Id (Ct-Tree-Ix) = Ctd-Tr-Field-Id
043900              perform aa225-Try-One-Tree thru aa225-Exit.
044000     set      Ct-Tree-Ix up by 1.
044100     go       to aa220-Field-Fanout-Loop.
044200 aa225-Try-One-Tree.
044300*> Field-scope fan-out ONLY - reject any tree not strictly
044400*> older than 3 years as of TODAY (not the harvest date - see
044500*> zz045/zz050), on top of the already-harvested check.  The
044600*> farm-scope path (aa300) has no such floor - see the program
044700*> remarks, this is intentional.
044800     move     "N" to Ws-Reject.
044900     move     Ct-Tree-Tab-Id (Ct-Tree-Ix) to Ws-Cand-Tree-Id.
045000     move     Ct-Tree-Tab-Plant-Dt (Ct-Tree-Ix) to Ws-Cand-Plant-Dt.
045100     perform  zz042-Check-Not-Harvested thru zz042-Exit.
045200     if       Ws-Is-Rejected go to aa225-Exit.
045300     perform  zz050-Compute-Age-Only thru zz050-Exit.
045400     if       Ws-Tp-Age not > Ct-Prm-Fanout-Age-Floor
045500              go to aa225-Exit.
045600     perform  zz060-Compute-Qty thru zz060-Exit.
045700     perform  zz080-Insert-Detail thru zz080-Exit.
045800     add      1 to Ws-Elig-Cnt.
045900 aa225-Exit.
046000     exit.
046100 aa230-Field-Fanout-Done.
046200     move     "N" to Ws-Reject.
046300     if       Ws-Elig-Cnt = zero
046400              display CT019 " " Ctd-Tr-Field-Id
046500              move "Y" to Ws-Reject
046600              add  1 to Ws-Reject-Cnt
046700              go to aa200-Exit.
046800     perform  zz070-Recompute-Total thru zz070-Exit.
046900     add      1 to Ws-Posted-Cnt.
047000 aa200-Exit.
047100     exit.
047200*
047300*****************************************************************
047400* Mode 3 - whole farm fan-out (no age floor).
047500*****************************************************************
047600 aa300-Farm-Fanout.
047700     perform  zz040-Lookup-Harvest thru zz040-Exit.
047800     if       Ws-Is-Rejected go to aa300-Exit.
047900     move     zero to Ws-Elig-Cnt.
048000     set      Ct-Field-Ix to 1.
048100 aa310-Farm-Field-Count-Loop.
048200     if       Ct-Field-Ix > Ct-Field-Tab-Cnt
048300              go to aa310-Count-Done.
048400     if       Ct-Field-Tab-Farm-Id (Ct-Field-Ix) = Ctd-Tr-Farm-Id
048500              add 1 to Ws-Elig-Cnt.
048600     set      Ct-Field-Ix up by 1.
048700     go       to aa310-Farm-Field-Count-Loop.
048800 aa310-Count-Done.
048900     if       Ws-Elig-Cnt = zero
049000              display CT018 " " Ctd-Tr-Farm-Id
049100              move "Y" to Ws-Reject
049200              add  1 to Ws-Reject-Cnt
049300              go to aa300-Exit.
049400     move     zero to Ws-Elig-Cnt.
049500     set      Ct-Field-Ix to 1.
049600 aa320-Farm-Field-Loop.
049700     if       Ct-Field-Ix > Ct-Field-Tab-Cnt
049800              go to aa330-Farm-Fanout-Done.
049900     if       Ct-Field-Tab-Farm-Id (Ct-Field-Ix) = Ctd-Tr-Farm-Id
050000              perform aa325-Trees-Of-Field thru aa325-Exit.
050100     set      Ct-Field-Ix up by 1.
050200     go       to aa320-Farm-Field-Loop.
050300 aa325-Trees-Of-Field.
050400     set      Ct-Tree-Ix to 1.
050500 aa325-Tree-Loop.
050600     if       Ct-Tree-Ix > Ct-Tree-Tab-Cnt
050700              go to aa325-Exit.
050800     if       Ct-Tree-Tab-Field-Id (Ct-Tree-Ix) =
050900                       Ct-Field-Tab-Id (Ct-Field-Ix)
051000              perform aa326-Try-One-Tree thru aa326-Exit.
051100     set      Ct-Tree-Ix up by 1.
051200     go       to aa325-Tree-Loop.
051300 aa325-Exit.
051400     exit.
051500 aa326-Try-One-Tree.
051600     move     "N" to Ws-Reject.
051700     move     Ct-Tree-Tab-Id (Ct-Tree-Ix) to Ws-Cand-Tree-Id.
051800     move     Ct-Tree-Tab-Plant-Dt (Ct-Tree-Ix) to Ws-Cand-Plant-Dt.
051900     perform  zz042-Check-Not-Harvested thru zz042-Exit.
052000     if       Ws-Is-Rejected go to aa326-Exit.
052100     perform  zz060-Compute-Qty thru zz060-Exit.
052200     perform  zz080-Insert-Detail thru zz080-Exit.
052300     add      1 to Ws-Elig-Cnt.
052400 aa326-Exit.
052500     exit.
052600 aa330-Farm-Fanout-Done.
052700     move     "N" to Ws-Reject.
052800     if       Ws-Elig-Cnt = zero
052900              display CT019 " " Ctd-Tr-Farm-Id
053000              move "Y" to Ws-Reject
053100              add  1 to Ws-Reject-Cnt
053200              go to aa300-Exit.
053300     perform  zz070-Recompute-Total thru zz070-Exit.
053400     add      1 to Ws-Posted-Cnt.
053500 aa300-Exit.
053600     exit.
053700*
053800*****************************************************************
053900* Mode 4 - delete a detail line.
054000* 08/09/07 vbc .02 - row removal moved below the harvest lookup so
054100*                    a rejected transaction leaves the table alone.
054200*****************************************************************
054300 aa400-Delete-Detail.
054400     move     "N" to Ws-Reject.
054500     move     zero to Ws-Hdtl-Found-Ix.
054600     set      Ct-Hdtl-Ix to 1.
054700     search   Ct-Hdtl-Tab-Entry
054800              at end
054900                       display CT015 " " Ctd-Tr-Detail-Id
055000                       move "Y" to Ws-Reject
055100                       add  1 to Ws-Reject-Cnt
055200                       go to aa400-Exit
055300              when     Ctd-Tr-Detail-Id = Ct-Hdtl-Tab-Id (Ct-Hdtl-Ix)
055400                       set  Ws-Hdtl-Found-Ix to Ct-Hdtl-Ix.
055500     move     Ct-Hdtl-Tab-Harvest-Id (Ws-Hdtl-Found-Ix)
055600              to Ctd-Tr-Harvest-Id.
055700     perform  zz040-Lookup-Harvest thru zz040-Exit.
055800     if       not Ws-Is-Rejected
055900              perform zz090-Remove-Detail-Row thru zz090-Exit
056000              perform zz070-Recompute-Total thru zz070-Exit
056100              add 1 to Ws-Deleted-Cnt
056200     end-if.
056300 aa400-Exit.
056400     exit.
056500*
056600*****************************************************************
056700* Mode 5 - re-assign an existing detail's tree.
056800*****************************************************************
056900 aa500-Reassign-Tree.
057000     move     "N" to Ws-Reject.
057100     move     zero to Ws-Hdtl-Found-Ix.
057200     set      Ct-Hdtl-Ix to 1.
057300     search   Ct-Hdtl-Tab-Entry
057400              at end
057500                       display CT015 " " Ctd-Tr-Detail-Id
057600                       move "Y" to Ws-Reject
057700                       add  1 to Ws-Reject-Cnt
057800                       go to aa500-Exit
057900              when     Ctd-Tr-Detail-Id = Ct-Hdtl-Tab-Id (Ct-Hdtl-Ix)
058000                       set  Ws-Hdtl-Found-Ix to Ct-Hdtl-Ix.
058100     move     Ct-Hdtl-Tab-Harvest-Id (Ws-Hdtl-Found-Ix)
058200              to Ctd-Tr-Harvest-Id.
058300     perform  zz040-Lookup-Harvest thru zz040-Exit.
058400     if       Ws-Is-Rejected go to aa500-Exit.
058500     move     Ctd-Tr-Tree-Id to Ws-Cand-Tree-Id.
058600     perform  zz041-Lookup-Tree thru zz041-Exit.
058700     if       Ws-Is-Rejected go to aa500-Exit.
058800     move     Ct-Tree-Tab-Plant-Dt (Ws-Tree-Found-Ix)
058900              to Ws-Cand-Plant-Dt.
059000     if       Ctd-Tr-Tree-Id not =
059100                       Ct-Hdtl-Tab-Tree-Id (Ws-Hdtl-Found-Ix)
059200              perform zz042-Check-Not-Harvested thru zz042-Exit
059300     end-if.
059400     if       Ws-Is-Rejected go to aa500-Exit.
059500     perform  zz060-Compute-Qty thru zz060-Exit.
059600     move     Ws-Cand-Tree-Id to Ct-Hdtl-Tab-Tree-Id (Ws-Hdtl-Found-Ix).
059700     move     Ws-Qty          to Ct-Hdtl-Tab-Qty  (Ws-Hdtl-Found-Ix).
059800     perform  zz070-Recompute-Total thru zz070-Exit.
059900     add      1 to Ws-Posted-Cnt.
060000 aa500-Exit.
060100     exit.
060200*
060300*****************************************************************
060400* Shared lookup / compute / table-maintenance paragraphs.  Every
060500* one of these works off Ws-Cand-Tree-Id / Ws-Cand-Plant-Dt and
060600* Ws-Harv-Found-Ix / Ctd-Tr-Harvest-Id set by the caller first -
060700* none of them take parameters, PERFORM has none to give.
060800*****************************************************************
060900 zz040-Lookup-Harvest.
061000     move     "N" to Ws-Reject.
061100     move     zero to Ws-Harv-Found-Ix.
061200     set      Ct-Harv-Ix to 1.
061300     search   Ct-Harv-Tab-Entry
061400              at end
061500                       display CT014 " " Ctd-Tr-Harvest-Id
061600                       move "Y" to Ws-Reject
061700                       add  1 to Ws-Reject-Cnt
061800              when     Ctd-Tr-Harvest-Id = Ct-Harv-Tab-Id (Ct-Harv-Ix)
061900                       set  Ws-Harv-Found-Ix to Ct-Harv-Ix.
062000 zz040-Exit.
062100     exit.
062200*
062300 zz041-Lookup-Tree.
062400     move     "N" to Ws-Reject.
062500     move     zero to Ws-Tree-Found-Ix.
062600     set      Ct-Tree-Ix to 1.
062700     search   Ct-Tree-Tab-Entry
062800              at end
062900                       display CT015 " " Ws-Cand-Tree-Id
063000                       move "Y" to Ws-Reject
063100                       add  1 to Ws-Reject-Cnt
063200              when     Ws-Cand-Tree-Id = Ct-Tree-Tab-Id (Ct-Tree-Ix)
063300                       set  Ws-Tree-Found-Ix to Ct-Tree-Ix.
063400 zz041-Exit.
063500     exit.
063600*
063700 zz042-Check-Not-Harvested.
063800*> The (season,year) is unique per harvest across the whole
063900*> master (enforced in ctharvhd), so "already harvested this
064000*> season/year" reduces to "already has a detail line under
064100*> THIS harvest id" - no separate season/year cross check
064200*> against other harvests is needed.
064300     move     "N" to Ws-Reject.
064400     set      Ct-Hdtl-Ix to 1.
064500 zz042-Scan-Loop.
064600     if       Ct-Hdtl-Ix > Ct-Hdtl-Tab-Cnt
064700              go to zz042-Exit.
064800     if       Ct-Hdtl-Tab-Harvest-Id (Ct-Hdtl-Ix) = Ctd-Tr-Harvest-Id
064900       and    Ct-Hdtl-Tab-Tree-Id    (Ct-Hdtl-Ix) = Ws-Cand-Tree-Id
065000              display CT016 " " Ws-Cand-Tree-Id
065100              move "Y" to Ws-Reject
065200              add  1 to Ws-Reject-Cnt
065300              go to zz042-Exit.
065400     set      Ct-Hdtl-Ix up by 1.
065500     go       to zz042-Scan-Loop.
065600 zz042-Exit.
065700     exit.
065800*
065900* 12/09/07 rjc - New paragraph.  The aa225 age floor is dated as
066000*                of today, not the harvest date, so it needs its
066100*                own run-date source - see the .03 change-log note.
066200 zz045-Get-Todays-Date.
066300     accept   Ws-Todays-Yymmdd from date.
066400     divide   Ws-Todays-Yymmdd by 10000
066500              giving Ws-Todays-Yy remainder Ws-Todays-Mmdd.
066600     if       Ws-Todays-Yy < 50
066700              compute Ws-Todays-Date = 20000000 + Ws-Todays-Yymmdd
066800     else
066900              compute Ws-Todays-Date = 19000000 + Ws-Todays-Yymmdd
067000     end-if.
067100 zz045-Exit.
067200     exit.
067300*
067400 zz050-Compute-Age-Only.
067500*> Field fan-out floor only - age here is as of TODAY, not the
067600*> harvest date, unlike zz060's productivity-band lookup below.
067700     move     Ws-Cand-Plant-Dt to Ws-Scratch-Date.
067800     if       Ws-Scratch-Mm is not ct-numeric-month
067900*> A garbled plant date on the tree table can't be aged - treat
068000*> the candidate as under the floor rather than abend on the
068100*> divide buried inside Ct-Tp-Productivity.
068200              move zero to Ws-Tp-Age
068300              go to zz050-Exit
068400     end-if.
068500     perform  zz045-Get-Todays-Date thru zz045-Exit.
068600     move     Ws-Todays-Date to Ct-Tp-Ref-Date.
068700     move     Ws-Cand-Plant-Dt to Ct-Tp-Plant-Date.
068800     call     "Ct-Tp-Productivity" using Ct-Tp-Plant-Date
068900                                         Ct-Tp-Ref-Date
069000                                         Ct-Tp-Age
069100                                         Ct-Tp-Productivity.
069200     move     Ct-Tp-Age to Ws-Tp-Age.
069300 zz050-Exit.
069400     exit.
069500*
069600 zz060-Compute-Qty.
069700     move     Ct-Harv-Tab-Date (Ws-Harv-Found-Ix) to Ct-Tp-Ref-Date.
069800     move     Ws-Cand-Plant-Dt to Ct-Tp-Plant-Date.
069900     call     "Ct-Tp-Productivity" using Ct-Tp-Plant-Date
070000                                         Ct-Tp-Ref-Date
070100                                         Ct-Tp-Age
070200                                         Ct-Tp-Productivity.
070300     move     Ct-Tp-Productivity to Ws-Qty.
070400 zz060-Exit.
070500     exit.
070600*
070700 zz070-Recompute-Total.
070800     move     zero to Ct-Harv-Tab-Qty (Ws-Harv-Found-Ix).
070900     set      Ct-Hdtl-Ix to 1.
071000 zz070-Sum-Loop.
071100     if       Ct-Hdtl-Ix > Ct-Hdtl-Tab-Cnt
071200              go to zz070-Exit.
071300     if       Ct-Hdtl-Tab-Harvest-Id (Ct-Hdtl-Ix) = Ctd-Tr-Harvest-Id
071400              add Ct-Hdtl-Tab-Qty (Ct-Hdtl-Ix)
071500                       to Ct-Harv-Tab-Qty (Ws-Harv-Found-Ix).
071600     set      Ct-Hdtl-Ix up by 1.
071700     go       to zz070-Sum-Loop.
071800 zz070-Exit.
071900     exit.
072000*
072100 zz080-Insert-Detail.
072200     add      1 to Ws-Next-Hdtl-Id.
072300     add      1 to Ct-Hdtl-Tab-Cnt.
072400     set      Ct-Hdtl-Ix to Ct-Hdtl-Tab-Cnt.
072500     move     Ws-Next-Hdtl-Id     to Ct-Hdtl-Tab-Id      (Ct-Hdtl-Ix).
072600     move     Ctd-Tr-Harvest-Id   to Ct-Hdtl-Tab-Harvest-Id
072700                                     (Ct-Hdtl-Ix).
072800     move     Ws-Cand-Tree-Id     to Ct-Hdtl-Tab-Tree-Id  (Ct-Hdtl-Ix).
072900     move     Ws-Qty              to Ct-Hdtl-Tab-Qty      (Ct-Hdtl-Ix).
073000 zz080-Exit.
073100     exit.
073200*
073300 zz090-Remove-Detail-Row.
073400*> Line sequential table has no gap-delete - every row after the
073500*> one removed is shuffled down one slot and the count trimmed.
073600     move     Ws-Hdtl-Found-Ix to Ws-Shift-Ix.
073700 zz090-Shift-Loop.
073800     if       Ws-Shift-Ix >= Ct-Hdtl-Tab-Cnt
073900              go to zz090-Shift-Done.
074000     move     Ct-Hdtl-Tab-Rec (Ws-Shift-Ix + 1)
074100              to Ct-Hdtl-Tab-Rec (Ws-Shift-Ix).
074200     add      1 to Ws-Shift-Ix.
074300     go       to zz090-Shift-Loop.
074400 zz090-Shift-Done.
074500     subtract 1 from Ct-Hdtl-Tab-Cnt.
074600 zz090-Exit.
074700     exit.
074800*
074900 aa900-Close-Files.
075000     close    Ct-Hdtltr.
