000100*    File definition - Farm Master file.
000200 fd  Ct-Farm-File.
000300 copy "ws-cit-farm.cob".
