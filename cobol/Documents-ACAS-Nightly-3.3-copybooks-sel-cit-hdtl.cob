000100*    Select clause - Harvest Detail Master file.
000200     select  Ct-Hdtl-File   assign        "HDTLMSTR"
000300                             organization  line sequential
000400                             status        Ct-Hdtl-Status.
