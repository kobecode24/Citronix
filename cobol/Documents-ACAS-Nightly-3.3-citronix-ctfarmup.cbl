000100*****************************************************************
000200*                                                                *
000300*                  Farm Allocation Update                       *
000400*                                                                *
000500*         Loads new farms from a transaction file onto          *
000600*         FARMMSTR, enforcing area and name-uniqueness          *
000700*         rules, and reports area remaining on demand.          *
000800*                                                                *
000900*****************************************************************
001000*
001100 identification          division.
001200*================================
001300     program-id.         ctfarmup.
001400     author.             V B Coen.
001500     installation.       Applewood Computers - Citronix Div.
001600     date-written.       06/25/86.
001700     date-compiled.
001800     security.           Copyright (C) 1986-2007 & later, Vincent Bryan Coen.
001900                          Distributed under the GNU General Public License.
002000                          See the file COPYING for details.
002100*
002200*    Remarks.            Farm allocation batch update.  One transaction
002300*                        record adds one farm.  Farm-Area must be
002400*                        strictly positive and Farm-Name must be
002500*                        unique across all existing farms - see
002600*                        aa050.  "Area left in a farm" is reported
002700*                        on demand only, never stored - see aa060.
002800*
002900*    Version.            See Prog-Name in ws.
003000*
003100*    Called modules.     None.
003200*
003300*    Files used :
003400*                        Ct-Farm-Trans.  Farm add transactions in.
003500*                        Ct-Farm-File.   Farm Master, rewritten.
003600*                        Ct-Field-File.  Field Master, read only,
003700*                                        for the area-left report.
003800*
003900*    Error messages used.
004000*                        SY001, SY002, SY003.
004100*                        CT001, CT002.
004200*
004300* Changes:
004400* 06/25/86 vbc -         Created for the Citronix conversion project.
004500* 07/02/86 vbc -    .01  Widened Farm-Location, see copybook log.
004600* 02/14/87 vbc -    .02  Added the area-left report at eoj, was a
004700*                        separate program (ctfarmrp) folded in here
004800*                        after the ops review - one less job step.
004900* 09/09/91 vbc -         Renumbered paragraphs to shop standard.
005000* 03/03/99 vbc -         Y2K review: Farm-Creation-Date already
005100*                        ccyymmdd, no change required, signed off jt.
005200* 21/11/04 vbc -         Queried whether aa050's name compare needs
005300*                        padding for short names - confirmed the
005400*                        compiler space-fills the shorter operand,
005500*                        Ctf-Tr-Name already matches correctly, no
005600*                        change made.
005700* 12/09/07 rjc -         Ops queried why aa060's area-left figure
005800*                        can exceed what ctfieldup would actually
005900*                        accept for a single field - confirmed by
006000*                        design, the report is a raw area sum with
006100*                        no ratio-cap filter, no change made.
006200* 12/09/07 rjc -    .03  Dropped the alpha-name CLASS clause - it
006300*                        was never referenced anywhere in this
006400*                        program, Farm-Name uniqueness in aa050 is
006500*                        a straight compare, not a character check.
006600*
006700*****************************************************************
006800*
006900 environment             division.
007000*================================
007100*
007200 input-output            section.
007300 file-control.
007400     select  Ct-Farm-Trans  assign        "FARMTRAN"
007500                             organization  line sequential
007600                             status        Ct-Farmtr-Status.
007700 copy "sel-cit-farm.cob".
007800 copy "sel-cit-field.cob".
007900*
008000 data                    division.
008100*================================
008200*
008300 file section.
008400*
008500 fd  Ct-Farm-Trans.
008600 01  Ct-Farm-Trans-Rec.
008700     03  Ctf-Tr-Name        pic x(100).
008800     03  Ctf-Tr-Location    pic x(100).
008900     03  Ctf-Tr-Area        pic s9(7)v9(2).
009000     03  Ctf-Tr-Cre-Date    pic 9(8).
009100     03  filler             pic x(5).
009200*
009300 copy "fd-cit-farm.cob".
009400 copy "fd-cit-field.cob".
009500*
009600 working-storage         section.
009700*-----------------------
009800 77  Prog-Name           pic x(17) value "CTFARMUP (1.03)".
009900*
010000 copy "ws-cit-parm.cob".
010100 copy "ws-cit-msgs.cob".
010200 copy "ws-cit-tabs.cob".
010300*
010400 01  Ws-Status-Data.
010500     03  Ct-Farmtr-Status    pic xx    value zero.
010600     03  Ct-Farm-Status      pic xx    value zero.
010700     03  Ct-Field-Status     pic xx    value zero.
010800     03  filler              pic x(4).
010900*
011000 01  Ws-Counters.
011100     03  Ws-Read-Cnt         pic 9(5)  comp   value zero.
011200     03  Ws-Added-Cnt        pic 9(5)  comp   value zero.
011300     03  Ws-Reject-Cnt       pic 9(5)  comp   value zero.
011400     03  Ws-Next-Farm-Id     pic 9(9)  comp   value zero.
011500     03  filler              pic x(4).
011600*
011700 01  Ws-Work.
011800     03  Ws-Reject           pic x     value "N".
011900         88  Ws-Is-Rejected       value "Y".
012000     03  Ws-Fields-Sum        pic s9(7)v9(2) comp-3 value zero.
012100     03  Ws-Area-Left         pic s9(7)v9(2) comp-3 value zero.
012200     03  filler               pic x(4).
012300*
012400 procedure division.
012500*===================
012600*
012700 aa000-Main              section.
012800*********************************
012900     perform  aa010-Open-Files.
013000     perform  aa020-Load-Farm-Table.
013100     perform  aa030-Process-Transactions
013200              thru     aa030-Exit.
013300     perform  aa060-Area-Left-Report.
013400     perform  aa900-Close-Files.
013500     display  "CTFARMUP - Read " Ws-Read-Cnt
013600              " Added " Ws-Added-Cnt
013700              " Rejected " Ws-Reject-Cnt.
013800     stop     run.
013900*
014000 aa010-Open-Files.
014100     open     input  Ct-Farm-Trans.
014200     if       Ct-Farmtr-Status not = "00" and not = "05"
014300              display SY001 " Ct-Farm-Trans " Ct-Farmtr-Status
014400              stop run.
014500     open     input  Ct-Farm-File.
014600     if       Ct-Farm-Status = "35"
014700              move "10" to Ct-Farm-Status
014800     else
014900        if    Ct-Farm-Status not = "00"
015000              display SY001 " Ct-Farm-File " Ct-Farm-Status
015100              stop run
015200        end-if
015300     end-if.
015400     open     input  Ct-Field-File.
015500*
015600 aa020-Load-Farm-Table.
015700*> Read the whole existing farm master into Ct-Farm-Table so
015800*> name-uniqueness and the next surrogate id can be worked out
015900*> without an indexed file - none available on this build.
016000     move     zero to Ct-Farm-Tab-Cnt.
016100     if       Ct-Farm-Status not = "10"
016200              perform aa021-Load-Farm-Rec thru aa021-Exit
016300                      until Ct-Farm-Status = "10"
016400              close   Ct-Farm-File
016500     end-if.
016600*
016700 aa021-Load-Farm-Rec.
016800     read     Ct-Farm-File
016900              at end
017000                       move "10" to Ct-Farm-Status
017100                       go to aa021-Exit
017200              not at end
017300                       add 1 to Ct-Farm-Tab-Cnt
017400                       set  Ct-Farm-Ix to Ct-Farm-Tab-Cnt
017500                       move Ct-Farm-Record
017600                            to Ct-Farm-Tab-Rec (Ct-Farm-Ix)
017700              end-read.
017800     if       Farm-Id > Ws-Next-Farm-Id
017900              move Farm-Id to Ws-Next-Farm-Id.
018000 aa021-Exit.
018100     exit.
018200*
018300 aa030-Process-Transactions.
018400     open     output Ct-Farm-File.
018500     read     Ct-Farm-Trans
018600              at end
018700                       go to aa030-Exit
018800              end-read.
018900     if       Ct-Farmtr-Status = "10"
019000              go to aa030-Exit.
019100 aa031-Process-Loop.
019200     add      1 to Ws-Read-Cnt.
019300     perform  aa050-Validate-Farm.
019400     if       not Ws-Is-Rejected
019500              perform aa055-Write-Farm
019600     end-if.
019700     read     Ct-Farm-Trans
019800              at end
019900                       go to aa030-Exit
020000              end-read.
020100     go       to aa031-Process-Loop.
020200 aa030-Exit.
020300     perform  aa035-Rewrite-Farm-File.
020400     exit.
020500*
020600 aa035-Rewrite-Farm-File.
020700*> Whole table (existing rows plus this run's additions) is
020800*> written back to the master in one pass at eoj - line
020900*> sequential has no in-place rewrite of a single record.
021000     set      Ct-Farm-Ix to 1.
021100 aa035-Rewrite-Loop.
021200     if       Ct-Farm-Ix > Ct-Farm-Tab-Cnt
021300              go to aa035-Exit.
021400     move     Ct-Farm-Tab-Rec (Ct-Farm-Ix) to Ct-Farm-Record.
021500     write    Ct-Farm-Record.
021600     set      Ct-Farm-Ix up by 1.
021700     go       to aa035-Rewrite-Loop.
021800 aa035-Exit.
021900     exit.
022000*
022100 aa050-Validate-Farm.
022200     move     "N" to Ws-Reject.
022300     if       Ctf-Tr-Area not > zero
022400              display CT001 " " Ctf-Tr-Name
022500              move "Y" to Ws-Reject
022600              add  1 to Ws-Reject-Cnt
022700              go to aa050-Exit
022800     end-if.
022900     set      Ct-Farm-Ix to 1.
023000     search   Ct-Farm-Tab-Entry
023100              at end
023200                       go to aa050-Exit
023300              when     Ctf-Tr-Name = Ct-Farm-Tab-Rec (Ct-Farm-Ix) (10:100)
023400                       display CT002 " " Ctf-Tr-Name
023500                       move "Y" to Ws-Reject
023600                       add  1 to Ws-Reject-Cnt.
023700 aa050-Exit.
023800     exit.
023900*
024000 aa055-Write-Farm.
024100     add      1 to Ws-Next-Farm-Id.
024200     move     Ws-Next-Farm-Id to Farm-Id.
024300     move     Ctf-Tr-Name     to Farm-Name.
024400     move     Ctf-Tr-Location to Farm-Location.
024500     move     Ctf-Tr-Area     to Farm-Area.
024600     move     Ctf-Tr-Cre-Date to Farm-Creation-Date.
024700     write    Ct-Farm-Record.
024800     add      1 to Ct-Farm-Tab-Cnt.
024900     set      Ct-Farm-Ix to Ct-Farm-Tab-Cnt.
025000     move     Ct-Farm-Record to Ct-Farm-Tab-Rec (Ct-Farm-Ix).
025100     add      1 to Ws-Added-Cnt.
025200*
025300 aa060-Area-Left-Report.
025400*> Not persisted - Farm-Area less the sum of that farm's fields,
025500*> read fresh from Ct-Field-File for every farm now on the table.
025600     set      Ct-Farm-Ix to 1.
025700 aa061-Report-Loop.
025800     if       Ct-Farm-Ix > Ct-Farm-Tab-Cnt
025900              go to aa060-Exit.
026000     move     zero to Ws-Fields-Sum.
026100     close    Ct-Field-File.
026200     open     input Ct-Field-File.
026300 aa062-Sum-Fields.
026400     read     Ct-Field-File
026500              at end
026600                       go to aa063-Report-One
026700              end-read.
026800     if       Field-Farm-Id = Ct-Farm-Tab-Id (Ct-Farm-Ix)
026900              add Field-Area to Ws-Fields-Sum.
027000     go       to aa062-Sum-Fields.
027100 aa063-Report-One.
027200     move     Ct-Farm-Tab-Rec (Ct-Farm-Ix) to Ct-Farm-Record.
027300     subtract Ws-Fields-Sum from Farm-Area giving Ws-Area-Left.
027400     display  "Farm " Farm-Id " area left " Ws-Area-Left.
027500     set      Ct-Farm-Ix up by 1.
027600     go       to aa061-Report-Loop.
027700 aa060-Exit.
027800     exit.
027900*
028000 aa900-Close-Files.
028100     close    Ct-Farm-Trans
028200              Ct-Farm-File
028300              Ct-Field-File.
