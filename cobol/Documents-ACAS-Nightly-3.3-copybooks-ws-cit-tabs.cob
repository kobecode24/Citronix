000100*******************************************
000200*                                          *
000300*  In-Memory Master Tables - Citronix     *
000400*     Substitutes for indexed (ISAM)      *
000500*     access - this build has line        *
000600*     sequential masters only, so each    *
000700*     run loads what it needs into an     *
000800*     OCCURS table and SEARCHes it        *
000900*******************************************
001000*  25/06/86 vbc - Created for the Citronix conversion project.
001100*  14/02/87 vbc - Field/Tree table sizes doubled after the    CT001
001200*                 Grove Road farm blew the old limits.        CT001
001300*  12/09/07 rjc - Ct-Tree-Tab-Rec and Ct-Hdtl-Tab-Rec were    CT024
001400*                 both a byte short of their own redefines -  CT024
001500*                 the harvest quantity field was being        CT024
001600*                 truncated inside the table copy.  Widened   CT024
001700*                 to 31 and 32 bytes respectively to match    CT024
001800*                 the master record layouts exactly.          CT024
001900 01  Ct-Farm-Table.
002000     03  Ct-Farm-Tab-Cnt        pic 9(5)  comp   value zero.
002100     03  Ct-Farm-Tab-Entry      occurs 1 to 500 times depending on Ct-Farm-Tab-Cnt
002200                                 indexed by Ct-Farm-Ix.
002300         05  Ct-Farm-Tab-Rec    pic x(224).
002400         05  Ct-Farm-Tab-Rec-R redefines
002500             Ct-Farm-Tab-Rec.
002600             07  Ct-Farm-Tab-Id     pic 9(9).
002700             07  filler             pic x(215).
002800 01  Ct-Field-Table.
002900     03  Ct-Field-Tab-Cnt       pic 9(5)  comp   value zero.
003000     03  Ct-Field-Tab-Entry     occurs 1 to 5000 times depending on Ct-Field-Tab-Cnt
003100                                 indexed by Ct-Field-Ix.
003200         05  Ct-Field-Tab-Rec   pic x(30).
003300         05  Ct-Field-Tab-Rec-R redefines
003400             Ct-Field-Tab-Rec.
003500             07  Ct-Field-Tab-Id      pic 9(9).
003600             07  Ct-Field-Tab-Area    pic s9(7)v9(2) comp-3.
003700             07  Ct-Field-Tab-Farm-Id pic 9(9).
003800             07  filler               pic x(6).
003900 01  Ct-Tree-Table.
004000     03  Ct-Tree-Tab-Cnt        pic 9(6)  comp   value zero.
004100     03  Ct-Tree-Tab-Entry      occurs 1 to 20000 times depending on Ct-Tree-Tab-Cnt
004200                                 indexed by Ct-Tree-Ix.
004300         05  Ct-Tree-Tab-Rec    pic x(31).
004400         05  Ct-Tree-Tab-Rec-R redefines
004500             Ct-Tree-Tab-Rec.
004600             07  Ct-Tree-Tab-Id        pic 9(9).
004700             07  Ct-Tree-Tab-Plant-Dt  pic 9(8).
004800             07  Ct-Tree-Tab-Field-Id  pic 9(9).
004900             07  filler                pic x(5).
005000 01  Ct-Harv-Table.
005100     03  Ct-Harv-Tab-Cnt        pic 9(4)  comp   value zero.
005200     03  Ct-Harv-Tab-Entry      occurs 1 to 500 times depending on Ct-Harv-Tab-Cnt
005300                                 indexed by Ct-Harv-Ix.
005400         05  Ct-Harv-Tab-Rec    pic x(34).
005500         05  Ct-Harv-Tab-Rec-R redefines
005600             Ct-Harv-Tab-Rec.
005700             07  Ct-Harv-Tab-Id     pic 9(9).
005800             07  Ct-Harv-Tab-Date   pic 9(8).
005900             07  Ct-Harv-Tab-Season pic x(6).
006000             07  Ct-Harv-Tab-Qty    pic s9(7)v9(2) comp-3.
006100             07  filler             pic x(4).
006200 01  Ct-Hdtl-Table.
006300     03  Ct-Hdtl-Tab-Cnt        pic 9(6)  comp   value zero.
006400     03  Ct-Hdtl-Tab-Entry      occurs 1 to 20000 times depending on Ct-Hdtl-Tab-Cnt
006500                                 indexed by Ct-Hdtl-Ix.
006600         05  Ct-Hdtl-Tab-Rec    pic x(32).
006700         05  Ct-Hdtl-Tab-Rec-R redefines
006800             Ct-Hdtl-Tab-Rec.
006900             07  Ct-Hdtl-Tab-Id         pic 9(9).
007000             07  Ct-Hdtl-Tab-Harvest-Id pic 9(9).
007100             07  Ct-Hdtl-Tab-Tree-Id    pic 9(9).
007200             07  Ct-Hdtl-Tab-Qty        pic s9(5)v9(2) comp-3.
007300             07  filler                 pic x(1).
007400 01  Ct-Sale-Table.
007500     03  Ct-Sale-Tab-Cnt        pic 9(4)  comp   value zero.
007600     03  Ct-Sale-Tab-Entry      occurs 1 to 500 times depending on Ct-Sale-Tab-Cnt
007700                                 indexed by Ct-Sale-Ix.
007800         05  Ct-Sale-Tab-Rec    pic x(128).
007900         05  Ct-Sale-Tab-Rec-R redefines
008000             Ct-Sale-Tab-Rec.
008100             07  Ct-Sale-Tab-Id         pic 9(9).
008200             07  filler                 pic x(9).
008300             07  Ct-Sale-Tab-Price      pic s9(5)v9(2) comp-3.
008400             07  filler                 pic x(100).
008500             07  Ct-Sale-Tab-Harvest-Id pic 9(9).
008600             07  filler                 pic x(2).
