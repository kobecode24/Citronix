000100*    Select clause - Sale Master file.
000200     select  Ct-Sale-File   assign        "SALEMSTR"
000300                             organization  line sequential
000400                             status        Ct-Sale-Status.
