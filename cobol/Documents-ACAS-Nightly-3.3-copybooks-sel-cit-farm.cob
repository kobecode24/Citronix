000100*    Select clause - Farm Master file.
000200     select  Ct-Farm-File   assign        "FARMMSTR"
000300                             organization  line sequential
000400                             status        Ct-Farm-Status.
