000100*    File definition - Harvest Master file.
000200 fd  Ct-Harv-File.
000300 copy "ws-cit-harv.cob".
