000100*******************************************
000200*                                          *
000300*  Record Definition For Sale Master      *
000400*           File - SALEMSTR               *
000500*     Uses Sale-Id as key, secondary      *
000600*     uniqueness key Sale-Harvest-Id      *
000700*     (one sale per harvest)              *
000800*******************************************
000900*  File size 128 bytes.  Revenue is NOT held here, it is
001000*  derived on read as Sale-Unit-Price x the harvest's
001100*  Harvest-Total-Qty - see ctsalemt zz050.
001200*
001300*  25/06/86 vbc - Created.
001400*  30/10/07 vbc - Sale-Customer widened 60 -> 100 to match   CT018
001500*                 Farm-Name width convention.                CT018
001600 01  Ct-Sale-Record.
001700     03  Sale-Id               pic 9(9).
001800     03  Sale-Date             pic 9(8).           *> ccyymmdd
001900     03  Sale-Date-R redefines
002000         Sale-Date.
002100         05  Sale-Ccyy         pic 9(4).
002200         05  Sale-Mm           pic 99.
002300         05  Sale-Dd           pic 99.
002400     03  Sale-Unit-Price       pic s9(5)v9(2) comp-3.
002500     03  Sale-Customer         pic x(100).
002600     03  Sale-Harvest-Id       pic 9(9).
002700     03  filler                pic x(2).
