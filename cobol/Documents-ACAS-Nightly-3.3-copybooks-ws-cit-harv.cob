000100*******************************************
000200*                                          *
000300*  Record Definition For Harvest Master   *
000400*           File - HARVSTMSTR             *
000500*     Uses Harvest-Id as key, secondary   *
000600*     uniqueness key (season, year)       *
000700*******************************************
000800*  File size 34 bytes.
000900*
001000*  25/06/86 vbc - Created.
001100*  11/03/88 vbc - Harvest-Season made a 6 byte code field    CT002
001200*                 with 88 levels, was a 1 byte flag, too     CT002
001300*                 many seasons for that after all.           CT002
001400 01  Ct-Harvest-Record.
001500     03  Harvest-Id            pic 9(9).
001600     03  Harvest-Date          pic 9(8).           *> ccyymmdd
001700     03  Harvest-Date-R redefines
001800         Harvest-Date.
001900         05  Harv-Ccyy         pic 9(4).
002000         05  Harv-Mm           pic 99.
002100         05  Harv-Dd           pic 99.
002200     03  Harvest-Season        pic x(6).
002300         88  Harv-Is-Winter        value "WINTER".
002400         88  Harv-Is-Spring        value "SPRING".
002500         88  Harv-Is-Summer        value "SUMMER".
002600         88  Harv-Is-Autumn        value "AUTUMN".
002700     03  Harvest-Total-Qty     pic s9(7)v9(2) comp-3.
002800     03  filler                pic x(4).
