000100*******************************************
000200*                                          *
000300*  Record Definition For Field Master     *
000400*           File - FIELDMSTR              *
000500*     Uses Field-Id as key, secondary     *
000600*     access by Field-Farm-Id (table)     *
000700*******************************************
000800*  File size 30 bytes.  Tree capacity is NOT held here, it
000900*  is computed on read from Field-Area and a count of the
001000*  child rows on TREEMSTR - see cttreepl zz040.
001100*
001200*  25/06/86 vbc - Created.
001300*  14/02/87 vbc - Field-Farm-Id added, was originally going  CT001
001400*                 to be a table-of-farms subscript, changed  CT001
001500*                 to a real foreign key after the farm audit CT001
001600*                 query.                                     CT001
001700 01  Ct-Field-Record.
001800     03  Field-Id              pic 9(9).
001900     03  Field-Area            pic s9(7)v9(2) comp-3.
002000     03  Field-Farm-Id         pic 9(9).
002100     03  filler                pic x(6).
