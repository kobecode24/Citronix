000100*****************************************************************
000200*                                                                *
000300*                  Sale Settlement Update                       *
000400*                                                                *
000500*         Records the sale of a completed harvest to a          *
000600*         customer.  One sale per harvest, sale date may        *
000700*         not precede the harvest date, and revenue is          *
000800*         reported (never stored) as unit price times the       *
000900*         harvest's control total.                               *
001000*                                                                *
001100*****************************************************************
001200*
001300 identification          division.
001400*================================
001500     program-id.         ctsalemt.
001600     author.             V B Coen.
001700     installation.       Applewood Computers - Citronix Div.
001800     date-written.       24/03/88.
001900     date-compiled.
002000     security.           Copyright (C) 1988-2007 & later, Vincent Bryan Coen.
002100                          Distributed under the GNU General Public License.
002200                          See the file COPYING for details.
002300*
002400*    Remarks.            One transaction settles one harvest.
002500*                        Rejected if the harvest has no quantity
002600*                        to sell, if the sale predates the
002700*                        harvest, or if the harvest already has a
002800*                        sale on file - see aa050 thru aa070.
002900*                        Revenue is never written to SALEMSTR, it
003000*                        is worked out fresh on every report line
003100*                        as Sale-Unit-Price x the harvest's
003200*                        Harvest-Total-Qty - see aa080/zz050.
003300*
003400*    Version.            See Prog-Name in ws.
003500*
003600*    Called modules.     None.
003700*
003800*    Files used :
003900*                        Ct-Saletr.      Sale transactions in.
004000*                        Ct-Harv-File.   Harvest Master, read only.
004100*                        Ct-Sale-File.   Sale Master, rewritten.
004200*
004300*    Error messages used.
004400*                        SY001, SY002, SY003.
004500*                        CT014, CT020, CT021, CT022, CT023.
004600*
004700* Changes:
004800* 24/03/88 vbc -         Created for the Citronix conversion project,
004900*                        the last of the five batch updates - settles
005000*                        a harvest against a customer once picking is
005100*                        complete, see the 88 review minutes.
005200* 09/09/91 vbc -         Renumbered paragraphs to shop standard aa0nn
005300*                        after the 87/91 code review round.
005400* 14/02/94 vbc -         Tightened aa070 so a second sale txn against
005500*                        an already-settled harvest is rejected on
005600*                        the master lookup, not left to fall through
005700*                        to the rewrite and abend on a duplicate key.
005800* 03/03/99 vbc -         Y2K review: ccyy carried throughout on both
005900*                        Sale-Date and Harv-Date, no 2 digit years
006000*                        anywhere in this program, signed off jt.
006100* 11/21/04 vbc -    .01  Added the CT023 message and the explicit
006200*                        "sale before harvest" date compare in aa060,
006300*                        previously this only checked for a blank
006400*                        harvest date.
006500* 30/10/07 vbc -    .02  Reworked aa080/zz050 so revenue is computed
006600*                        fresh from the harvest control total on every
006700*                        report line rather than carried forward from
006800*                        the transaction, per the settlement audit
006900*                        finding - signed off rjc.
007000* 12/09/07 rjc -    .03  aa060 had no guard against a non-numeric
007100*                        sale date before the harvest-date compare -
007200*                        added the numeric-month class test the
007300*                        CLASS clause was carried in here for and
007400*                        never used, using the Ws-Sale-Date-Scratch
007500*                        breakout already kept for terminal eyeballing.
007600*
007700*****************************************************************
007800*
007900 environment             division.
008000*================================
008100*
008200 configuration           section.
008300 special-names.
008400     class ct-numeric-month is "0123456789".
008500*
008600 input-output            section.
008700 file-control.
008800     select  Ct-Saletr        assign        "SALETRAN"
008900                             organization  line sequential
009000                             status        Ct-Saletr-Status.
009100 copy "sel-cit-harv.cob".
009200 copy "sel-cit-sale.cob".
009300*
009400 data                    division.
009500*================================
009600*
009700 file section.
009800*
009900 fd  Ct-Saletr.
010000 01  Ct-Saletr-Rec.
010100     03  Cts-Tr-Harvest-Id  pic 9(9).
010200     03  Cts-Tr-Date        pic 9(8).
010300     03  Cts-Tr-Unit-Price  pic s9(5)v9(2).
010400     03  Cts-Tr-Customer    pic x(100).
010500     03  filler             pic x(5).
010600*
010700 copy "fd-cit-harv.cob".
010800 copy "fd-cit-sale.cob".
010900*
011000 working-storage         section.
011100*-----------------------
011200 77  Prog-Name           pic x(17) value "CTSALEMT (1.03)".
011300*
011400 copy "ws-cit-parm.cob".
011500 copy "ws-cit-msgs.cob".
011600 copy "ws-cit-tabs.cob".
011700*
011800 01  Ws-Status-Data.
011900     03  Ct-Saletr-Status    pic xx    value zero.
012000     03  Ct-Harv-Status      pic xx    value zero.
012100     03  Ct-Sale-Status      pic xx    value zero.
012200     03  filler              pic x(4).
012300*
012400 01  Ws-Counters.
012500     03  Ws-Read-Cnt         pic 9(5)  comp   value zero.
012600     03  Ws-Added-Cnt        pic 9(5)  comp   value zero.
012700     03  Ws-Reject-Cnt       pic 9(5)  comp   value zero.
012800     03  Ws-Next-Sale-Id     pic 9(9)  comp   value zero.
012900     03  filler              pic x(4).
013000*
013100 01  Ws-Work.
013200     03  Ws-Reject           pic x     value "N".
013300         88  Ws-Is-Rejected       value "Y".
013400     03  Ws-Harv-Found-Ix     pic 9(5)  comp   value zero.
013500     03  Ws-Revenue           pic s9(9)v9(2) comp-3 value zero.
013600     03  filler               pic x(4).
013700*
013800*> Scratch breakout of the sale date - kept for eyeballing a
013900*> rejected transaction's year/month at a terminal, same habit
014000*> as the other Citronix programs.
014100 01  Ws-Sale-Date-Scratch     pic 9(8)  value zero.
014200 01  Ws-Sale-Date-Scratch-R redefines Ws-Sale-Date-Scratch.
014300     03  Ws-Sds-Ccyy          pic 9(4).
014400     03  Ws-Sds-Mm            pic 99.
014500     03  Ws-Sds-Dd            pic 99.
014600*
014700 procedure division.
014800*===================
014900*
015000 aa000-Main              section.
015100*********************************
015200     perform  aa010-Open-Files.
015300     perform  aa020-Load-Tables.
015400     perform  aa030-Process-Transactions
015500              thru     aa030-Exit.
015600     perform  aa900-Close-Files.
015700     display  "CTSALEMT - Read " Ws-Read-Cnt
015800              " Added " Ws-Added-Cnt
015900              " Rejected " Ws-Reject-Cnt.
016000     stop     run.
016100*
016200 aa010-Open-Files.
016300     open     input  Ct-Saletr.
016400     if       Ct-Saletr-Status not = "00" and not = "05"
016500              display SY001 " Ct-Saletr " Ct-Saletr-Status
016600              stop run.
016700     open     input  Ct-Harv-File.
016800     if       Ct-Harv-Status = "35"
016900              move "10" to Ct-Harv-Status
017000     else
017100        if    Ct-Harv-Status not = "00"
017200              display SY001 " Ct-Harv-File " Ct-Harv-Status
017300              stop run
017400        end-if
017500     end-if.
017600     open     input  Ct-Sale-File.
017700     if       Ct-Sale-Status = "35"
017800              move "10" to Ct-Sale-Status
017900     else
018000        if    Ct-Sale-Status not = "00"
018100              display SY001 " Ct-Sale-File " Ct-Sale-Status
018200              stop run
018300        end-if
018400     end-if.
018500*
018600 aa020-Load-Tables.
018700     move     zero to Ct-Harv-Tab-Cnt.
018800     if       Ct-Harv-Status not = "10"
018900              perform aa021-Load-Harv-Rec thru aa021-Exit
019000                      until Ct-Harv-Status = "10"
019100              close   Ct-Harv-File
019200     end-if.
019300     move     zero to Ct-Sale-Tab-Cnt.
019400     move     zero to Ws-Next-Sale-Id.
019500     if       Ct-Sale-Status not = "10"
019600              perform aa022-Load-Sale-Rec thru aa022-Exit
019700                      until Ct-Sale-Status = "10"
019800              close   Ct-Sale-File
019900     end-if.
020000*
020100 aa021-Load-Harv-Rec.
020200     read     Ct-Harv-File
020300              at end
020400                       move "10" to Ct-Harv-Status
020500                       go to aa021-Exit
020600              not at end
020700                       add 1 to Ct-Harv-Tab-Cnt
020800                       set  Ct-Harv-Ix to Ct-Harv-Tab-Cnt
020900                       move Ct-Harvest-Record
021000                            to Ct-Harv-Tab-Rec (Ct-Harv-Ix)
021100              end-read.
021200 aa021-Exit.
021300     exit.
021400*
021500 aa022-Load-Sale-Rec.
021600     read     Ct-Sale-File
021700              at end
021800                       move "10" to Ct-Sale-Status
021900                       go to aa022-Exit
022000              not at end
022100                       add 1 to Ct-Sale-Tab-Cnt
022200                       set  Ct-Sale-Ix to Ct-Sale-Tab-Cnt
022300                       move Ct-Sale-Record
022400                            to Ct-Sale-Tab-Rec (Ct-Sale-Ix)
022500              end-read.
022600     if       Sale-Id > Ws-Next-Sale-Id
022700              move Sale-Id to Ws-Next-Sale-Id.
022800 aa022-Exit.
022900     exit.
023000*
023100 aa030-Process-Transactions.
023200     open     output Ct-Sale-File.
023300     read     Ct-Saletr
023400              at end
023500                       go to aa030-Exit
023600              end-read.
023700     if       Ct-Saletr-Status = "10"
023800              go to aa030-Exit.
023900 aa031-Process-Loop.
024000     add      1 to Ws-Read-Cnt.
024100     move     "N" to Ws-Reject.
024200     perform  aa040-Lookup-Harvest.
024300     if       not Ws-Is-Rejected
024400              perform aa050-Check-Qty
024500     end-if.
024600     if       not Ws-Is-Rejected
024700              perform aa060-Check-Sale-Date
024800     end-if.
024900     if       not Ws-Is-Rejected
025000              perform aa065-Check-Not-Sold
025100     end-if.
025200     if       not Ws-Is-Rejected
025300              perform aa070-Check-Price
025400     end-if.
025500     if       not Ws-Is-Rejected
025600              perform aa080-Write-Sale
025700     end-if.
025800     read     Ct-Saletr
025900              at end
026000                       go to aa030-Exit
026100              end-read.
026200     go       to aa031-Process-Loop.
026300 aa030-Exit.
026400     perform  aa095-Rewrite-Sale-File.
026500     exit.
026600*
026700 aa095-Rewrite-Sale-File.
026800     set      Ct-Sale-Ix to 1.
026900 aa095-Rewrite-Loop.
027000     if       Ct-Sale-Ix > Ct-Sale-Tab-Cnt
027100              go to aa095-Exit.
027200     move     Ct-Sale-Tab-Rec (Ct-Sale-Ix) to Ct-Sale-Record.
027300     write    Ct-Sale-Record.
027400     set      Ct-Sale-Ix up by 1.
027500     go       to aa095-Rewrite-Loop.
027600 aa095-Exit.
027700     exit.
027800*
027900 aa040-Lookup-Harvest.
028000     move     zero to Ws-Harv-Found-Ix.
028100     set      Ct-Harv-Ix to 1.
028200     search   Ct-Harv-Tab-Entry
028300              at end
028400                       display CT014 " " Cts-Tr-Harvest-Id
028500                       move "Y" to Ws-Reject
028600                       add  1 to Ws-Reject-Cnt
028700              when     Cts-Tr-Harvest-Id = Ct-Harv-Tab-Id (Ct-Harv-Ix)
028800                       set  Ws-Harv-Found-Ix to Ct-Harv-Ix.
028900 aa040-Exit.
029000     exit.
029100*
029200 aa050-Check-Qty.
029300     if       Ct-Harv-Tab-Qty (Ws-Harv-Found-Ix) not > zero
029400              display CT020 " " Cts-Tr-Harvest-Id
029500              move "Y" to Ws-Reject
029600              add  1 to Ws-Reject-Cnt.
029700*
029800 aa060-Check-Sale-Date.
029900     move     Cts-Tr-Date to Ws-Sale-Date-Scratch.
030000     if       Ws-Sds-Mm is not ct-numeric-month
030100              display CT021 " " Cts-Tr-Harvest-Id
030200              move "Y" to Ws-Reject
030300              add  1 to Ws-Reject-Cnt
030400     else
030500              if    Cts-Tr-Date < Ct-Harv-Tab-Date (Ws-Harv-Found-Ix)
030600                    display CT021 " " Cts-Tr-Harvest-Id
030700                    move "Y" to Ws-Reject
030800                    add  1 to Ws-Reject-Cnt
030900              end-if
031000     end-if.
031100*
031200 aa065-Check-Not-Sold.
031300     set      Ct-Sale-Ix to 1.
031400 aa065-Scan-Loop.
031500     if       Ct-Sale-Ix > Ct-Sale-Tab-Cnt
031600              go to aa065-Exit.
031700     if       Ct-Sale-Tab-Harvest-Id (Ct-Sale-Ix) = Cts-Tr-Harvest-Id
031800              display CT022 " " Cts-Tr-Harvest-Id
031900              move "Y" to Ws-Reject
032000              add  1 to Ws-Reject-Cnt
032100              go to aa065-Exit.
032200     set      Ct-Sale-Ix up by 1.
032300     go       to aa065-Scan-Loop.
032400 aa065-Exit.
032500     exit.
032600*
032700 aa070-Check-Price.
032800     if       Cts-Tr-Unit-Price not > zero
032900              display CT023 " " Cts-Tr-Harvest-Id
033000              move "Y" to Ws-Reject
033100              add  1 to Ws-Reject-Cnt.
033200*
033300 aa080-Write-Sale.
033400     add      1 to Ws-Next-Sale-Id.
033500     move     Ws-Next-Sale-Id    to Sale-Id.
033600     move     Cts-Tr-Date        to Sale-Date.
033700     move     Cts-Tr-Unit-Price  to Sale-Unit-Price.
033800     move     Cts-Tr-Customer    to Sale-Customer.
033900     move     Cts-Tr-Harvest-Id  to Sale-Harvest-Id.
034000     write    Ct-Sale-Record.
034100     add      1 to Ct-Sale-Tab-Cnt.
034200     set      Ct-Sale-Ix to Ct-Sale-Tab-Cnt.
034300     move     Ct-Sale-Record to Ct-Sale-Tab-Rec (Ct-Sale-Ix).
034400     perform  zz050-Compute-Revenue.
034500     display  "Sale " Sale-Id " harvest " Cts-Tr-Harvest-Id
034600              " revenue " Ws-Revenue.
034700     add      1 to Ws-Added-Cnt.
034800*
034900 zz050-Compute-Revenue.
035000     compute  Ws-Revenue rounded =
035100              Cts-Tr-Unit-Price * Ct-Harv-Tab-Qty (Ws-Harv-Found-Ix).
035200*
035300 aa900-Close-Files.
035400     close    Ct-Saletr
035500              Ct-Sale-File.
