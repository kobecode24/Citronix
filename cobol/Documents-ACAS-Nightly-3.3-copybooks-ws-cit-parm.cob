000100*******************************************
000200*                                          *
000300*  Rule Parameter Record - Citronix       *
000400*     Farm/Field/Tree/Harvest/Sale        *
000500*     capacity, season & yield constants  *
000600*                                          *
000700*******************************************
000800*  Fixed constants for the batch rule engine, held here so a
000900*  future rate change (new density, new age band) is a one
001000*  copybook fix, not a hunt through every program.
001100*
001200*  25/06/86 vbc - Created for the Citronix conversion project.
001300*  14/02/87 vbc - Added Max-Fields-Per-Farm, was hard coded 10 CT001
001400*                 in ctfieldup, pulled out after audit query.  CT001
001500*  09/09/91 vbc - Age-band values confirmed against agronomy
001600*                 handbook rev 4, no change to figures.
001700*  03/03/99 vbc - Y2K review: no 2 digit years held in this copy-
001800*                 book, no change required, signed off jt.   Y2K
001900*  21/11/04 vbc - Added Ct-Prm-Max-Tree-Age, was a literal 20    CT014
002000*                 buried in three programs.                     CT014
002100 01  Ct-Parm-Record.
002200     03  Ct-Prm-Min-Field-Area      pic 9v99      comp-3
002300                                     value 0.10.
002400     03  Ct-Prm-Max-Field-Pct       pic 9v99      comp-3
002500                                     value 0.50.
002600     03  Ct-Prm-Max-Trees-Per-Ha    pic 999       comp-3
002700                                     value 100.
002800     03  Ct-Prm-Max-Fields-Per-Farm pic 99        comp
002900                                     value 10.
003000     03  Ct-Prm-Planting-Start-Mo   pic 99        comp
003100                                     value 03.
003200     03  Ct-Prm-Planting-End-Mo     pic 99        comp
003300                                     value 05.
003400     03  Ct-Prm-Young-Age-Limit     pic 99        comp
003500                                     value 03.       *> < this = young
003600     03  Ct-Prm-Mature-Age-Limit    pic 99        comp
003700                                     value 10.       *> <= this = mature
003800     03  Ct-Prm-Old-Age-Limit       pic 99        comp
003900                                     value 20.       *> <= this = old
004000     03  Ct-Prm-Max-Tree-Age        pic 99        comp
004100                                     value 20.       *> > this = zero yield
004200     03  Ct-Prm-Fanout-Age-Floor    pic 99        comp
004300                                     value 03.       *> field fan-out only
004400     03  Ct-Prm-Young-Productivity  pic 99v9      comp-3
004500                                     value 02.5.
004600     03  Ct-Prm-Mature-Productivity pic 99v9      comp-3
004700                                     value 12.0.
004800     03  Ct-Prm-Old-Productivity    pic 99v9      comp-3
004900                                     value 20.0.
005000     03  Ct-Prm-Dead-Productivity   pic 99v9      comp-3
005100                                     value 00.0.
005200     03  filler                     pic x(20).
