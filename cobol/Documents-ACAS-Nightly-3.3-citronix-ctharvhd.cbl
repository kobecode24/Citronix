000100*****************************************************************
000200*                                                                *
000300*                  Harvest Header Update                        *
000400*                                                                *
000500*         Opens (or amends) a harvest batch for a season.       *
000600*         Enforces season/year uniqueness, checks the           *
000700*         declared season against the calendar, and locks       *
000800*         date/season once detail lines exist.                  *
000900*                                                                *
001000*****************************************************************
001100*
001200 identification          division.
001300*================================
001400     program-id.         ctharvhd.
001500     author.             V B Coen.
001600     installation.       Applewood Computers - Citronix Div.
001700     date-written.       11/03/88.
001800     date-compiled.
001900     security.           Copyright (C) 1988-2007 & later, Vincent Bryan Coen.
002000                          Distributed under the GNU General Public License.
002100                          See the file COPYING for details.
002200*
002300*    Remarks.            One transaction opens (create) or amends
002400*                        (update) one harvest header.  Exactly one
002500*                        harvest may exist per season/year pair
002600*                        across the whole master - see aa050.  The
002700*                        declared season must match the calendar
002800*                        season of the harvest date - see aa060,
002900*                        CALLing the season module rather than
003000*                        re-coding the month table here.  Once a
003100*                        harvest has detail lines on HDTLMSTR its
003200*                        date and season are frozen - see aa070.
003300*
003400*    Version.            See Prog-Name in ws.
003500*
003600*    Called modules.     ctseason  - date to season classification.
003700*
003800*    Files used :
003900*                        Ct-Harvtr.      Harvest header trans in.
004000*                        Ct-Harv-File.   Harvest Master, rewritten.
004100*                        Ct-Hdtl-File.   Harvest Detail Master,
004200*                                        read only, update-lock check.
004300*
004400*    Error messages used.
004500*                        SY001, SY002, SY003.
004600*                        CT011, CT012, CT013.
004700*
004800* Changes:
004900* 11/03/88 vbc -         Created for the Citronix conversion project,
005000*                        split out of ctfarmup once the harvest work
005100*                        was scoped - see the 88 review minutes.
005200* 09/09/91 vbc -         Renumbered paragraphs to shop standard.
005300* 03/03/99 vbc -         Y2K review: season match test works off the
005400*                        month only via ctseason, no 2 digit years
005500*                        anywhere in this program, signed off jt.
005600* 11/21/04 vbc -    .01  Added the update path and the CT013 date/
005700*                        season lock once details exist - previously
005800*                        this program only ever created new harvests.
005900* 12/09/07 rjc -    .02  aa060 had no guard against a non-numeric
006000*                        transaction date before the CALL to ctseason
006100*                        - added the numeric-month class test the
006200*                        CLASS clause was carried in here for and
006300*                        never used, rejects clean instead of passing
006400*                        garbage into the season lookup.
006500*
006600*****************************************************************
006700*
006800 environment             division.
006900*================================
007000*
007100 configuration           section.
007200 special-names.
007300     class ct-numeric-month is "0123456789".
007400*
007500 input-output            section.
007600 file-control.
007700     select  Ct-Harvtr       assign        "HARVTRAN"
007800                             organization  line sequential
007900                             status        Ct-Harvtr-Status.
008000 copy "sel-cit-harv.cob".
008100 copy "sel-cit-hdtl.cob".
008200*
008300 data                    division.
008400*================================
008500*
008600 file section.
008700*
008800 fd  Ct-Harvtr.
008900 01  Ct-Harvtr-Rec.
009000     03  Cth-Tr-Harvest-Id  pic 9(9).
009100     03  Cth-Tr-Date        pic 9(8).
009200     03  Cth-Tr-Season      pic x(6).
009300     03  Cth-Tr-Update-Sw   pic x.
009400         88  Cth-Tr-Is-Create   value "C".
009500         88  Cth-Tr-Is-Update   value "U".
009600     03  filler             pic x(9).
009700*
009800 copy "fd-cit-harv.cob".
009900 copy "fd-cit-hdtl.cob".
010000*
010100 working-storage         section.
010200*-----------------------
010300 77  Prog-Name           pic x(17) value "CTHARVHD (1.02)".
010400*
010500 copy "ws-cit-parm.cob".
010600 copy "ws-cit-msgs.cob".
010700 copy "ws-cit-tabs.cob".
010800*
010900 01  Ws-Status-Data.
011000     03  Ct-Harvtr-Status    pic xx    value zero.
011100     03  Ct-Harv-Status      pic xx    value zero.
011200     03  Ct-Hdtl-Status      pic xx    value zero.
011300     03  filler              pic x(4).
011400*
011500 01  Ws-Counters.
011600     03  Ws-Read-Cnt         pic 9(5)  comp   value zero.
011700     03  Ws-Added-Cnt        pic 9(5)  comp   value zero.
011800     03  Ws-Updated-Cnt      pic 9(5)  comp   value zero.
011900     03  Ws-Reject-Cnt       pic 9(5)  comp   value zero.
012000     03  Ws-Next-Harv-Id     pic 9(9)  comp   value zero.
012100     03  Ws-Detail-Cnt       pic 9(6)  comp   value zero.
012200     03  filler              pic x(4).
012300*
012400 01  Ws-Work.
012500     03  Ws-Reject           pic x     value "N".
012600         88  Ws-Is-Rejected       value "Y".
012700     03  Ws-Found-Ix          pic 9(5)  comp   value zero.
012800     03  Ws-Calc-Season       pic x(6)  value spaces.
012900     03  filler               pic x(4).
013000*
013100 linkage                 section.
013200*===============
013300*    (none - ctharvhd has no callers, entry is the run unit)
013400*
013500 procedure division.
013600*===================
013700*
013800 aa000-Main              section.
013900*********************************
014000     perform  aa010-Open-Files.
014100     perform  aa020-Load-Tables.
014200     perform  aa030-Process-Transactions
014300              thru     aa030-Exit.
014400     perform  aa900-Close-Files.
014500     display  "CTHARVHD - Read " Ws-Read-Cnt
014600              " Added " Ws-Added-Cnt
014700              " Updated " Ws-Updated-Cnt
014800              " Rejected " Ws-Reject-Cnt.
014900     stop     run.
015000*
015100 aa010-Open-Files.
015200     open     input  Ct-Harvtr.
015300     if       Ct-Harvtr-Status not = "00" and not = "05"
015400              display SY001 " Ct-Harvtr " Ct-Harvtr-Status
015500              stop run.
015600     open     input  Ct-Harv-File.
015700     if       Ct-Harv-Status = "35"
015800              move "10" to Ct-Harv-Status
015900     else
016000        if    Ct-Harv-Status not = "00"
016100              display SY001 " Ct-Harv-File " Ct-Harv-Status
016200              stop run
016300        end-if
016400     end-if.
016500     open     input  Ct-Hdtl-File.
016600     if       Ct-Hdtl-Status = "35"
016700              move "10" to Ct-Hdtl-Status
016800     else
016900        if    Ct-Hdtl-Status not = "00"
017000              display SY001 " Ct-Hdtl-File " Ct-Hdtl-Status
017100              stop run
017200        end-if
017300     end-if.
017400*
017500 aa020-Load-Tables.
017600     move     zero to Ct-Harv-Tab-Cnt.
017700     if       Ct-Harv-Status not = "10"
017800              perform aa021-Load-Harv-Rec thru aa021-Exit
017900                      until Ct-Harv-Status = "10"
018000              close   Ct-Harv-File
018100     end-if.
018200     move     zero to Ct-Hdtl-Tab-Cnt.
018300     if       Ct-Hdtl-Status not = "10"
018400              perform aa022-Load-Hdtl-Rec thru aa022-Exit
018500                      until Ct-Hdtl-Status = "10"
018600              close   Ct-Hdtl-File
018700     end-if.
018800*
018900 aa021-Load-Harv-Rec.
019000     read     Ct-Harv-File
019100              at end
019200                       move "10" to Ct-Harv-Status
019300                       go to aa021-Exit
019400              not at end
019500                       add 1 to Ct-Harv-Tab-Cnt
019600                       set  Ct-Harv-Ix to Ct-Harv-Tab-Cnt
019700                       move Ct-Harvest-Record
019800                            to Ct-Harv-Tab-Rec (Ct-Harv-Ix)
019900              end-read.
020000     if       Harvest-Id > Ws-Next-Harv-Id
020100              move Harvest-Id to Ws-Next-Harv-Id.
020200 aa021-Exit.
020300     exit.
020400*
020500 aa022-Load-Hdtl-Rec.
020600     read     Ct-Hdtl-File
020700              at end
020800                       move "10" to Ct-Hdtl-Status
020900                       go to aa022-Exit
021000              not at end
021100                       add 1 to Ct-Hdtl-Tab-Cnt
021200                       set  Ct-Hdtl-Ix to Ct-Hdtl-Tab-Cnt
021300                       move Ct-Hdtl-Record
021400                            to Ct-Hdtl-Tab-Rec (Ct-Hdtl-Ix)
021500              end-read.
021600 aa022-Exit.
021700     exit.
021800*
021900 aa030-Process-Transactions.
022000     open     output Ct-Harv-File.
022100     read     Ct-Harvtr
022200              at end
022300                       go to aa030-Exit
022400              end-read.
022500     if       Ct-Harvtr-Status = "10"
022600              go to aa030-Exit.
022700 aa031-Process-Loop.
022800     add      1 to Ws-Read-Cnt.
022900     move     "N" to Ws-Reject.
023000     move     zero to Ws-Found-Ix.
023100     if       Cth-Tr-Is-Update
023200              perform aa040-Lookup-Harvest
023300     end-if.
023400     if       not Ws-Is-Rejected
023500              perform aa050-Check-Uniqueness
023600     end-if.
023700     if       not Ws-Is-Rejected
023800              perform aa060-Check-Season-Match
023900     end-if.
024000     if       not Ws-Is-Rejected and Cth-Tr-Is-Update
024100              perform aa070-Check-Update-Lock
024200     end-if.
024300     if       not Ws-Is-Rejected and Cth-Tr-Is-Create
024400              perform aa090-Write-Harv
024500     end-if.
024600     if       not Ws-Is-Rejected and Cth-Tr-Is-Update
024700              perform aa091-Update-Harv
024800     end-if.
024900     read     Ct-Harvtr
025000              at end
025100                       go to aa030-Exit
025200              end-read.
025300     go       to aa031-Process-Loop.
025400 aa030-Exit.
025500     perform  aa035-Rewrite-Harv-File.
025600     exit.
025700*
025800 aa035-Rewrite-Harv-File.
025900     set      Ct-Harv-Ix to 1.
026000 aa035-Rewrite-Loop.
026100     if       Ct-Harv-Ix > Ct-Harv-Tab-Cnt
026200              go to aa035-Exit.
026300     move     Ct-Harv-Tab-Rec (Ct-Harv-Ix) to Ct-Harvest-Record.
026400     write    Ct-Harvest-Record.
026500     set      Ct-Harv-Ix up by 1.
026600     go       to aa035-Rewrite-Loop.
026700 aa035-Exit.
026800     exit.
026900*
027000 aa040-Lookup-Harvest.
027100     set      Ct-Harv-Ix to 1.
027200     search   Ct-Harv-Tab-Entry
027300              at end
027400                       display CT014 " " Cth-Tr-Harvest-Id
027500                       move "Y" to Ws-Reject
027600                       add  1 to Ws-Reject-Cnt
027700              when     Cth-Tr-Harvest-Id = Ct-Harv-Tab-Id (Ct-Harv-Ix)
027800                       set  Ws-Found-Ix to Ct-Harv-Ix.
027900 aa040-Exit.
028000     exit.
028100*
028200 aa050-Check-Uniqueness.
028300*> One harvest per season/year, whole master - a transaction
028400*> updating itself does not collide with its own row.
028500     set      Ct-Harv-Ix to 1.
028600 aa050-Scan-Loop.
028700     if       Ct-Harv-Ix > Ct-Harv-Tab-Cnt
028800              go to aa050-Exit.
028900     if       Ct-Harv-Ix not = Ws-Found-Ix
029000       and    Ct-Harv-Tab-Date  (Ct-Harv-Ix) (1:4) =
029100                       Cth-Tr-Date (1:4)
029200       and    Ct-Harv-Tab-Season (Ct-Harv-Ix) = Cth-Tr-Season
029300              display CT011 " " Cth-Tr-Season
029400              move "Y" to Ws-Reject
029500              add  1 to Ws-Reject-Cnt
029600              go to aa050-Exit.
029700     set      Ct-Harv-Ix up by 1.
029800     go       to aa050-Scan-Loop.
029900 aa050-Exit.
030000     exit.
030100*
030200 aa060-Check-Season-Match.
030300     if       Cth-Tr-Date (5:2) is not ct-numeric-month
030400              display CT012 " " Cth-Tr-Date
030500              move "Y" to Ws-Reject
030600              add  1 to Ws-Reject-Cnt
030700     else
030800              call     "ctseason" using Cth-Tr-Date Ws-Calc-Season
030900              if       Ws-Calc-Season not = Cth-Tr-Season
031000                       display CT012 " " Cth-Tr-Date
031100                       move "Y" to Ws-Reject
031200                       add  1 to Ws-Reject-Cnt
031300              end-if
031400     end-if.
031500*
031600 aa070-Check-Update-Lock.
031700*> A harvest with one or more detail rows already posted may
031800*> not have its date or season changed - the trees under it
031900*> were harvested against the old season/date, changing it
032000*> now would silently mis-date every detail line.
032100     move     zero to Ws-Detail-Cnt.
032200     set      Ct-Hdtl-Ix to 1.
032300 aa070-Count-Loop.
032400     if       Ct-Hdtl-Ix > Ct-Hdtl-Tab-Cnt
032500              go to aa070-Count-Done.
032600     if       Ct-Hdtl-Tab-Harvest-Id (Ct-Hdtl-Ix) = Cth-Tr-Harvest-Id
032700              add 1 to Ws-Detail-Cnt.
032800     set      Ct-Hdtl-Ix up by 1.
032900     go       to aa070-Count-Loop.
033000 aa070-Count-Done.
033100     if       Ws-Detail-Cnt > zero
033200       and   (Cth-Tr-Date   not = Ct-Harv-Tab-Date   (Ws-Found-Ix)
033300        or    Cth-Tr-Season not = Ct-Harv-Tab-Season (Ws-Found-Ix))
033400              display CT013 " " Cth-Tr-Harvest-Id
033500              move "Y" to Ws-Reject
033600              add  1 to Ws-Reject-Cnt.
033700 aa070-Exit.
033800     exit.
033900*
034000 aa090-Write-Harv.
034100     add      1 to Ws-Next-Harv-Id.
034200     add      1 to Ct-Harv-Tab-Cnt.
034300     set      Ct-Harv-Ix to Ct-Harv-Tab-Cnt.
034400     move     Ws-Next-Harv-Id to Harvest-Id.
034500     move     Cth-Tr-Date     to Harvest-Date.
034600     move     Cth-Tr-Season   to Harvest-Season.
034700     move     zero            to Harvest-Total-Qty.
034800     move     Ct-Harvest-Record to Ct-Harv-Tab-Rec (Ct-Harv-Ix).
034900     add      1 to Ws-Added-Cnt.
035000*
035100 aa091-Update-Harv.
035200     move     Ct-Harv-Tab-Rec (Ws-Found-Ix) to Ct-Harvest-Record.
035300     move     Cth-Tr-Date     to Harvest-Date.
035400     move     Cth-Tr-Season   to Harvest-Season.
035500     move     Ct-Harvest-Record to Ct-Harv-Tab-Rec (Ws-Found-Ix).
035600     add      1 to Ws-Updated-Cnt.
035700*
035800 aa900-Close-Files.
035900     close    Ct-Harvtr
036000              Ct-Harv-File.
