000100*****************************************************************
000200*                                                                *
000300*                  Tree Planting Update                         *
000400*                                                                *
000500*         Loads new trees from a transaction file onto          *
000600*         TREEMSTR, enforcing the planting-month window         *
000700*         and field tree-density cap.  Also exported as a       *
000800*         callable age/productivity routine for the harvest     *
000900*         programs (entry Ct-Tp-Productivity).                  *
001000*                                                                *
001100*****************************************************************
001200*
001300 identification          division.
001400*================================
001500     program-id.         cttreepl.
001600     author.             V B Coen.
001700     installation.       Applewood Computers - Citronix Div.
001800     date-written.       06/27/86.
001900     date-compiled.
002000     security.           Copyright (C) 1986-2007 & later, Vincent Bryan Coen.
002100                          Distributed under the GNU General Public License.
002200                          See the file COPYING for details.
002300*
002400*    Remarks.            Tree planting batch update, main entry.  A
002500*                        planting is only accepted in March, April
002600*                        or May of any year, and only while the
002700*                        owning field still has spare tree density
002800*                        (current count + 1 not exceeding max
002900*                        capacity = floor(field area x 100)).
003000*
003100*                        The second entry point, Ct-Tp-Productivity,
003200*                        is CALLed by the harvest programs to work
003300*                        out a tree's age and seasonal yield as of
003400*                        a given reference date - kept here, not
003500*                        duplicated, so a rate change is one fix.
003600*
003700*    Version.            See Prog-Name in ws.
003800*
003900*    Called modules.     None.
004000*
004100*    Entry points.
004200*                        cttreepl            - batch update (main)
004300*                        Ct-Tp-Productivity  - age/yield lookup
004400*
004500*    Files used :
004600*                        Ct-Tree-Trans.  Tree plant transactions in.
004700*                        Ct-Field-File.  Field Master, read only.
004800*                        Ct-Tree-File.   Tree Master, rewritten.
004900*
005000*    Error messages used.
005100*                        SY001, SY002, SY003.
005200*                        CT008, CT009, CT010.
005300*
005400* Changes:
005500* 06/27/86 vbc -         Created for the Citronix conversion project.
005600* 09/09/91 vbc -         Renumbered paragraphs to shop standard.
005700* 03/03/99 vbc -         Y2K review: age calc is calendar period
005800*                        subtraction on ccyymmdd fields throughout,
005900*                        no 2 digit years anywhere, signed off jt.
006000* 08/19/03 vbc -    .01  Split zz060 productivity bands out of the
006100*                        age calc into its own paragraph after the
006200*                        agronomy dept asked for a standalone age
006300*                        query without the yield lookup.
006400* 11/21/04 vbc -    .02  Second entry point Ct-Tp-Productivity added
006500*                        so ctharvdt does not carry its own copy of
006600*                        the age/yield rules - one source of truth.
006700* 12/09/07 rjc -    .03  aa060 was dividing the plant date by
006800*                        1,000,000 then the remainder by 10,000 -
006900*                        that peels off the century+year, not the
007000*                        month, so the March/April/May window was
007100*                        being tested against the wrong two digits.
007200*                        Changed to the same ccyy/mmdd/mm/dd split
007300*                        zz050 already uses.  March plantings had
007400*                        been rejecting all year, ops raised it.
007500* 12/09/07 rjc -    .04  aa060 had no guard against a non-numeric
007600*                        plant date before the divide - a bad
007700*                        transaction date would abend the run rather
007800*                        than reject cleanly.  Added the numeric-
007900*                        month class test the CLASS clause was
008000*                        carried in here for and never used.
008100*
008200*****************************************************************
008300*
008400 environment             division.
008500*================================
008600*
008700 configuration           section.
008800 special-names.
008900     class ct-numeric-month is "0123456789".
009000*
009100 input-output            section.
009200 file-control.
009300     select  Ct-Tree-Trans  assign        "TREETRAN"
009400                             organization  line sequential
009500                             status        Ct-Treetr-Status.
009600 copy "sel-cit-field.cob".
009700 copy "sel-cit-tree.cob".
009800*
009900 data                    division.
010000*================================
010100*
010200 file section.
010300*
010400 fd  Ct-Tree-Trans.
010500 01  Ct-Tree-Trans-Rec.
010600     03  Ctt-Tr-Field-Id    pic 9(9).
010700     03  Ctt-Tr-Plant-Date  pic 9(8).
010800     03  filler             pic x(3).
010900*
011000 copy "fd-cit-field.cob".
011100 copy "fd-cit-tree.cob".
011200*
011300 working-storage         section.
011400*-----------------------
011500 77  Prog-Name           pic x(17) value "CTTREEPL (1.04)".
011600*
011700 copy "ws-cit-parm.cob".
011800 copy "ws-cit-msgs.cob".
011900 copy "ws-cit-tabs.cob".
012000*
012100 01  Ws-Status-Data.
012200     03  Ct-Treetr-Status    pic xx    value zero.
012300     03  Ct-Field-Status     pic xx    value zero.
012400     03  Ct-Tree-Status      pic xx    value zero.
012500     03  filler              pic x(4).
012600*
012700 01  Ws-Counters.
012800     03  Ws-Read-Cnt         pic 9(5)  comp   value zero.
012900     03  Ws-Added-Cnt        pic 9(5)  comp   value zero.
013000     03  Ws-Reject-Cnt       pic 9(5)  comp   value zero.
013100     03  Ws-Next-Tree-Id     pic 9(9)  comp   value zero.
013200     03  Ws-Field-Tree-Cnt   pic 9(6)  comp   value zero.
013300     03  Ws-Max-Capacity     pic 9(7)  comp   value zero.
013400     03  filler              pic x(4).
013500*
013600 01  Ws-Work.
013700     03  Ws-Reject           pic x     value "N".
013800         88  Ws-Is-Rejected       value "Y".
013900     03  Ws-Field-Found       pic x     value "N".
014000         88  Ws-Field-Is-Found     value "Y".
014100     03  Ws-Field-Area-Sav    pic s9(7)v9(2) comp-3 value zero.
014200     03  filler               pic x(4).
014300*
014400*> Age / productivity working fields, shared by aa060-Compute-Age
014500*> thru zz060-Compute-Productivity and by the linkage entry below.
014600 01  Ws-Age-Work.
014700     03  Ws-Ref-Ccyy         pic 9(4)  comp.
014800     03  Ws-Ref-Mm           pic 99    comp.
014900     03  Ws-Ref-Dd           pic 99    comp.
015000     03  Ws-Pln-Ccyy         pic 9(4)  comp.
015100     03  Ws-Pln-Mm           pic 99    comp.
015200     03  Ws-Pln-Dd           pic 99    comp.
015300     03  Ws-Age-Years        pic 999   comp.
015400     03  filler              pic x(4).
015500*
015600 linkage                 section.
015700*===============
015800*
015900 01  Ct-Tp-Plant-Date    pic 9(8).
016000 01  Ct-Tp-Ref-Date      pic 9(8).
016100 01  Ct-Tp-Age           pic 999.
016200 01  Ct-Tp-Productivity  pic 99v9.
016300*
016400 procedure division.
016500*===================
016600*
016700 aa000-Main              section.
016800*********************************
016900     perform  aa010-Open-Files.
017000     perform  aa020-Load-Field-Table.
017100     perform  aa030-Process-Transactions
017200              thru     aa030-Exit.
017300     perform  aa900-Close-Files.
017400     display  "CTTREEPL - Read " Ws-Read-Cnt
017500              " Added " Ws-Added-Cnt
017600              " Rejected " Ws-Reject-Cnt.
017700     stop     run.
017800*
017900 aa010-Open-Files.
018000     open     input  Ct-Tree-Trans.
018100     if       Ct-Treetr-Status not = "00" and not = "05"
018200              display SY001 " Ct-Tree-Trans " Ct-Treetr-Status
018300              stop run.
018400     open     input  Ct-Field-File.
018500     open     i-o    Ct-Tree-File.
018600     if       Ct-Tree-Status = "35"
018700              open   output Ct-Tree-File
018800     else
018900        if    Ct-Tree-Status not = "00"
019000              display SY001 " Ct-Tree-File " Ct-Tree-Status
019100              stop run
019200        end-if
019300     end-if.
019400*
019500 aa020-Load-Field-Table.
019600     move     zero to Ct-Field-Tab-Cnt.
019700     perform  aa021-Load-Field-Rec thru aa021-Exit
019800              until Ct-Field-Status = "10".
019900     move     zero to Ct-Tree-Tab-Cnt.
020000     move     zero to Ws-Next-Tree-Id.
020100     perform  aa022-Load-Tree-Rec thru aa022-Exit
020200              until Ct-Tree-Status = "10".
020300     close    Ct-Tree-File.
020400*
020500 aa021-Load-Field-Rec.
020600     read     Ct-Field-File
020700              at end
020800                       move "10" to Ct-Field-Status
020900                       go to aa021-Exit
021000              not at end
021100                       add 1 to Ct-Field-Tab-Cnt
021200                       set  Ct-Field-Ix to Ct-Field-Tab-Cnt
021300                       move Ct-Field-Record
021400                            to Ct-Field-Tab-Rec (Ct-Field-Ix)
021500              end-read.
021600 aa021-Exit.
021700     exit.
021800*
021900 aa022-Load-Tree-Rec.
022000     read     Ct-Tree-File
022100              at end
022200                       move "10" to Ct-Tree-Status
022300                       go to aa022-Exit
022400              not at end
022500                       add 1 to Ct-Tree-Tab-Cnt
022600                       set  Ct-Tree-Ix to Ct-Tree-Tab-Cnt
022700                       move Ct-Tree-Record
022800                            to Ct-Tree-Tab-Rec (Ct-Tree-Ix)
022900              end-read.
023000     if       Tree-Id > Ws-Next-Tree-Id
023100              move Tree-Id to Ws-Next-Tree-Id.
023200 aa022-Exit.
023300     exit.
023400*
023500 aa030-Process-Transactions.
023600     open     output Ct-Tree-File.
023700     read     Ct-Tree-Trans
023800              at end
023900                       go to aa030-Exit
024000              end-read.
024100     if       Ct-Treetr-Status = "10"
024200              go to aa030-Exit.
024300 aa031-Process-Loop.
024400     add      1 to Ws-Read-Cnt.
024500     move     "N" to Ws-Reject.
024600     perform  aa050-Lookup-Field.
024700     if       not Ws-Is-Rejected
024800              perform aa060-Check-Window
024900     end-if.
025000     if       not Ws-Is-Rejected
025100              perform aa070-Check-Density
025200     end-if.
025300     if       not Ws-Is-Rejected
025400              perform aa090-Write-Tree
025500     end-if.
025600     read     Ct-Tree-Trans
025700              at end
025800                       go to aa030-Exit
025900              end-read.
026000     go       to aa031-Process-Loop.
026100 aa030-Exit.
026200     perform  aa095-Rewrite-Tree-File.
026300     exit.
026400*
026500 aa095-Rewrite-Tree-File.
026600     set      Ct-Tree-Ix to 1.
026700 aa095-Rewrite-Loop.
026800     if       Ct-Tree-Ix > Ct-Tree-Tab-Cnt
026900              go to aa095-Exit.
027000     move     Ct-Tree-Tab-Rec (Ct-Tree-Ix) to Ct-Tree-Record.
027100     write    Ct-Tree-Record.
027200     set      Ct-Tree-Ix up by 1.
027300     go       to aa095-Rewrite-Loop.
027400 aa095-Exit.
027500     exit.
027600*
027700 aa050-Lookup-Field.
027800     move     "N" to Ws-Field-Found.
027900     set      Ct-Field-Ix to 1.
028000     search   Ct-Field-Tab-Entry
028100              at end
028200                       display CT008 " " Ctt-Tr-Field-Id
028300                       move "Y" to Ws-Reject
028400                       add  1 to Ws-Reject-Cnt
028500              when     Ctt-Tr-Field-Id = Ct-Field-Tab-Id (Ct-Field-Ix)
028600                       move "Y" to Ws-Field-Found
028700                       move Ct-Field-Tab-Area (Ct-Field-Ix)
028800                            to Ws-Field-Area-Sav.
028900 aa050-Exit.
029000     exit.
029100*
029200 aa060-Check-Window.
029300     if       Ctt-Tr-Plant-Date (5:2) is not ct-numeric-month
029400              display CT009 " " Ctt-Tr-Field-Id
029500              move "Y" to Ws-Reject
029600              add  1 to Ws-Reject-Cnt
029700     else
029800              divide   Ctt-Tr-Plant-Date by 10000
029900                       giving Ws-Pln-Ccyy remainder Ws-Pln-Mm
030000              divide   Ws-Pln-Mm by 100
030100                       giving Ws-Pln-Mm remainder Ws-Pln-Dd
030200              if       Ws-Pln-Mm < Ct-Prm-Planting-Start-Mo
030300                or     Ws-Pln-Mm > Ct-Prm-Planting-End-Mo
030400                       display CT009 " " Ctt-Tr-Field-Id
030500                       move "Y" to Ws-Reject
030600                       add  1 to Ws-Reject-Cnt
030700              end-if
030800     end-if.
030900*
031000 aa070-Check-Density.
031100*> Max capacity = floor(field area x 100), truncated to whole
031200*> trees - Field-Area is 2 decimals so x100 is always exact,
031300*> no truncation actually occurs, but Compute is left as an
031400*> integer result per agronomy dept's density rule in case a
031500*> future field-area precision change ever makes it round.
031600     compute  Ws-Max-Capacity =
031700              Ws-Field-Area-Sav * Ct-Prm-Max-Trees-Per-Ha.
031800     move     zero to Ws-Field-Tree-Cnt.
031900     set      Ct-Tree-Ix to 1.
032000 aa070-Count-Loop.
032100     if       Ct-Tree-Ix > Ct-Tree-Tab-Cnt
032200              go to aa070-Count-Done.
032300     if       Ct-Tree-Tab-Field-Id (Ct-Tree-Ix) = Ctt-Tr-Field-Id
032400              add 1 to Ws-Field-Tree-Cnt.
032500     set      Ct-Tree-Ix up by 1.
032600     go       to aa070-Count-Loop.
032700 aa070-Count-Done.
032800     if       (Ws-Field-Tree-Cnt + 1) > Ws-Max-Capacity
032900              display CT010 " " Ctt-Tr-Field-Id
033000              move "Y" to Ws-Reject
033100              add  1 to Ws-Reject-Cnt.
033200 aa070-Exit.
033300     exit.
033400*
033500 aa090-Write-Tree.
033600     add      1 to Ws-Next-Tree-Id.
033700     add      1 to Ct-Tree-Tab-Cnt.
033800     set      Ct-Tree-Ix to Ct-Tree-Tab-Cnt.
033900     move     Ws-Next-Tree-Id   to Tree-Id.
034000     move     Ctt-Tr-Plant-Date to Tree-Plant-Date.
034100     move     Ctt-Tr-Field-Id   to Tree-Field-Id.
034200     move     Ct-Tree-Record    to Ct-Tree-Tab-Rec (Ct-Tree-Ix).
034300     add      1 to Ws-Added-Cnt.
034400*
034500 aa900-Close-Files.
034600     close    Ct-Tree-Trans
034700              Ct-Field-File
034800              Ct-Tree-File.
034900*
035000*****************************************************************
035100* Second entry point - callable age/productivity lookup, used by
035200* ctharvhd and ctharvdt.  Does NOT touch any file, works purely
035300* off the two dates passed in on the linkage.
035400*****************************************************************
035500*
035600 zz050-Compute-Age              section.
035700*****************************************
035800*> Whole years between Ct-Tp-Plant-Date and Ct-Tp-Ref-Date,
035900*> calendar-period subtraction (not days / 365).
036000     divide   Ct-Tp-Plant-Date by 10000
036100              giving Ws-Pln-Ccyy remainder Ws-Pln-Mm.
036200     divide   Ws-Pln-Mm by 100
036300              giving Ws-Pln-Mm remainder Ws-Pln-Dd.
036400     divide   Ct-Tp-Ref-Date by 10000
036500              giving Ws-Ref-Ccyy remainder Ws-Ref-Mm.
036600     divide   Ws-Ref-Mm by 100
036700              giving Ws-Ref-Mm remainder Ws-Ref-Dd.
036800     subtract Ws-Pln-Ccyy from Ws-Ref-Ccyy giving Ws-Age-Years.
036900     if       Ws-Ref-Mm < Ws-Pln-Mm
037000              subtract 1 from Ws-Age-Years
037100     else
037200        if    Ws-Ref-Mm = Ws-Pln-Mm and Ws-Ref-Dd < Ws-Pln-Dd
037300              subtract 1 from Ws-Age-Years
037400        end-if
037500     end-if.
037600     move     Ws-Age-Years to Ct-Tp-Age.
037700 zz050-Exit.
037800     exit             section.
037900*
038000 zz060-Compute-Productivity     section.
038100*****************************************
038200*> Age bands evaluated in the exact order laid down by the
038300*> agronomy dept - first match wins.  Do not reorder.
038400     perform  zz050-Compute-Age thru zz050-Exit.
038500     evaluate true
038600         when Ws-Age-Years > Ct-Prm-Max-Tree-Age
038700              move Ct-Prm-Dead-Productivity   to Ct-Tp-Productivity
038800         when Ws-Age-Years > Ct-Prm-Mature-Age-Limit
038900              move Ct-Prm-Old-Productivity    to Ct-Tp-Productivity
039000         when Ws-Age-Years not < Ct-Prm-Young-Age-Limit
039100              move Ct-Prm-Mature-Productivity to Ct-Tp-Productivity
039200         when other
039300              move Ct-Prm-Young-Productivity  to Ct-Tp-Productivity
039400     end-evaluate.
039500 zz060-Exit.
039600     exit             section.
039700*
039800 entry            "Ct-Tp-Productivity" using Ct-Tp-Plant-Date
039900                                              Ct-Tp-Ref-Date
040000                                              Ct-Tp-Age
040100                                              Ct-Tp-Productivity.
040200     perform  zz060-Compute-Productivity thru zz060-Exit.
040300     goback.
