000100*****************************************************************
000200*                                                                *
000300*                  Field Allocation Update                      *
000400*                                                                *
000500*         Loads new fields from a transaction file onto         *
000600*         FIELDMSTR, enforcing minimum area, farm-ratio,        *
000700*         field-count and farm-area capacity rules.             *
000800*                                                                *
000900*****************************************************************
001000*
001100 identification          division.
001200*================================
001300     program-id.         ctfieldup.
001400     author.             V B Coen.
001500     installation.       Applewood Computers - Citronix Div.
001600     date-written.       06/26/86.
001700     date-compiled.
001800     security.           Copyright (C) 1986-2007 & later, Vincent Bryan Coen.
001900                          Distributed under the GNU General Public License.
002000                          See the file COPYING for details.
002100*
002200*    Remarks.            Field allocation batch update.  One transaction
002300*                        record adds one field to a farm.  Validation
002400*                        order, exactly as laid down by the ops
002500*                        committee, is: field area minimum, field/farm
002600*                        ratio, farm field-count cap, farm total-area
002700*                        cap - see aa060 thru aa080.  The area cap
002800*                        arithmetic differs between a create and an
002900*                        update of an existing field - see aa080 -
003000*                        this is deliberate, do not "fix" the boundary.
003100*
003200*    Version.            See Prog-Name in ws.
003300*
003400*    Called modules.     None.
003500*
003600*    Files used :
003700*                        Ct-Field-Trans. Field add transactions in.
003800*                        Ct-Farm-File.   Farm Master, read only.
003900*                        Ct-Field-File.  Field Master, rewritten.
004000*
004100*    Error messages used.
004200*                        SY001, SY002, SY003.
004300*                        CT003, CT004, CT005, CT006, CT007.
004400*
004500* Changes:
004600* 06/26/86 vbc -         Created for the Citronix conversion project.
004700* 02/14/87 vbc -    .01  Field-Farm-Id foreign key added, see copy-
004800*                        book log - Ws-Fields-Sum logic reworked to
004900*                        use it instead of a farm-ordered file.
005000* 09/09/91 vbc -         Renumbered paragraphs to shop standard.
005100* 03/03/99 vbc -         Y2K review: no 2 digit years in this
005200*                        program, no change required, signed off jt.
005300* 04/17/12 vbc -    .02  Update transactions (Ctd-Tr-Update-Sw = "U")
005400*                        now use the <= boundary per the ops query
005500*                        logged under ticket CIT-118 - create stays
005600*                        strictly <.
005700* 12/09/07 rjc -    .03  Dropped the numeric-month CLASS clause
005800*                        carried over from the other Citronix
005900*                        programs - this one carries no date field
006000*                        of its own to test, it was dead weight.
006100*
006200*****************************************************************
006300*
006400 environment             division.
006500*================================
006600*
006700 input-output            section.
006800 file-control.
006900     select  Ct-Field-Trans assign        "FIELDTRN"
007000                             organization  line sequential
007100                             status        Ct-Fldtr-Status.
007200 copy "sel-cit-farm.cob".
007300 copy "sel-cit-field.cob".
007400*
007500 data                    division.
007600*================================
007700*
007800 file section.
007900*
008000 fd  Ct-Field-Trans.
008100 01  Ct-Field-Trans-Rec.
008200     03  Ctd-Tr-Update-Sw   pic x.           *> "C" create, "U" update
008300         88  Ctd-Tr-Is-Create   value "C".
008400         88  Ctd-Tr-Is-Update   value "U".
008500     03  Ctd-Tr-Field-Id    pic 9(9).        *> significant on update only
008600     03  Ctd-Tr-Farm-Id     pic 9(9).
008700     03  Ctd-Tr-Area        pic s9(7)v9(2).
008800     03  filler             pic x(5).
008900*
009000 copy "fd-cit-farm.cob".
009100 copy "fd-cit-field.cob".
009200*
009300 working-storage         section.
009400*-----------------------
009500 77  Prog-Name           pic x(18) value "CTFIELDUP (1.03)".
009600*
009700 copy "ws-cit-parm.cob".
009800 copy "ws-cit-msgs.cob".
009900 copy "ws-cit-tabs.cob".
010000*
010100 01  Ws-Status-Data.
010200     03  Ct-Fldtr-Status     pic xx    value zero.
010300     03  Ct-Farm-Status      pic xx    value zero.
010400     03  Ct-Field-Status     pic xx    value zero.
010500     03  filler              pic x(4).
010600*
010700 01  Ws-Counters.
010800     03  Ws-Read-Cnt         pic 9(5)  comp   value zero.
010900     03  Ws-Added-Cnt        pic 9(5)  comp   value zero.
011000     03  Ws-Reject-Cnt       pic 9(5)  comp   value zero.
011100     03  Ws-Next-Field-Id    pic 9(9)  comp   value zero.
011200     03  Ws-Farm-Field-Cnt   pic 9(3)  comp   value zero.
011300     03  filler              pic x(4).
011400*
011500 01  Ws-Work.
011600     03  Ws-Reject           pic x     value "N".
011700         88  Ws-Is-Rejected       value "Y".
011800     03  Ws-Farm-Found        pic x     value "N".
011900         88  Ws-Farm-Is-Found      value "Y".
012000     03  Ws-Fields-Sum        pic s9(7)v9(2) comp-3 value zero.
012100     03  Ws-Max-Ratio-Area    pic s9(7)v9(2) comp-3 value zero.
012200     03  filler               pic x(4).
012300     03  Ws-Farm-Area-Sav     pic s9(7)v9(2) comp-3 value zero.
012400*
012500 procedure division.
012600*===================
012700*
012800 aa000-Main              section.
012900*********************************
013000     perform  aa010-Open-Files.
013100     perform  aa020-Load-Tables.
013200     perform  aa030-Process-Transactions
013300              thru     aa030-Exit.
013400     perform  aa095-Rewrite-Field-File.
013500     perform  aa900-Close-Files.
013600     display  "CTFIELDUP - Read " Ws-Read-Cnt
013700              " Added " Ws-Added-Cnt
013800              " Rejected " Ws-Reject-Cnt.
013900     stop     run.
014000*
014100 aa010-Open-Files.
014200     open     input  Ct-Field-Trans.
014300     if       Ct-Fldtr-Status not = "00" and not = "05"
014400              display SY001 " Ct-Field-Trans " Ct-Fldtr-Status
014500              stop run.
014600     open     input  Ct-Farm-File.
014700     open     i-o    Ct-Field-File.
014800     if       Ct-Field-Status = "35"
014900              open   output Ct-Field-File
015000     else
015100        if    Ct-Field-Status not = "00"
015200              display SY001 " Ct-Field-File " Ct-Field-Status
015300              stop run
015400        end-if
015500     end-if.
015600*
015700 aa020-Load-Tables.
015800     move     zero to Ct-Farm-Tab-Cnt.
015900     perform  aa021-Load-Farm-Rec thru aa021-Exit
016000              until Ct-Farm-Status = "10".
016100     move     zero to Ct-Field-Tab-Cnt.
016200     move     zero to Ws-Next-Field-Id.
016300     perform  aa022-Load-Field-Rec thru aa022-Exit
016400              until Ct-Field-Status = "10".
016500     close    Ct-Field-File.
016600 aa020-Exit.
016700     exit.
016800*
016900 aa021-Load-Farm-Rec.
017000     read     Ct-Farm-File
017100              at end
017200                       move "10" to Ct-Farm-Status
017300                       go to aa021-Exit
017400              not at end
017500                       add 1 to Ct-Farm-Tab-Cnt
017600                       set  Ct-Farm-Ix to Ct-Farm-Tab-Cnt
017700                       move Ct-Farm-Record
017800                            to Ct-Farm-Tab-Rec (Ct-Farm-Ix)
017900              end-read.
018000 aa021-Exit.
018100     exit.
018200*
018300 aa022-Load-Field-Rec.
018400     read     Ct-Field-File
018500              at end
018600                       move "10" to Ct-Field-Status
018700                       go to aa022-Exit
018800              not at end
018900                       add 1 to Ct-Field-Tab-Cnt
019000                       set  Ct-Field-Ix to Ct-Field-Tab-Cnt
019100                       move Ct-Field-Record
019200                            to Ct-Field-Tab-Rec (Ct-Field-Ix)
019300              end-read.
019400     if       Field-Id > Ws-Next-Field-Id
019500              move Field-Id to Ws-Next-Field-Id.
019600 aa022-Exit.
019700     exit.
019800*
019900 aa030-Process-Transactions.
020000     read     Ct-Field-Trans
020100              at end
020200                       go to aa030-Exit
020300              end-read.
020400     if       Ct-Fldtr-Status = "10"
020500              go to aa030-Exit.
020600 aa031-Process-Loop.
020700     add      1 to Ws-Read-Cnt.
020800     move     "N" to Ws-Reject.
020900     perform  aa050-Lookup-Farm.
021000     if       not Ws-Is-Rejected
021100              perform aa060-Check-Min-Area
021200     end-if.
021300     if       not Ws-Is-Rejected
021400              perform aa070-Check-Ratio
021500     end-if.
021600     if       not Ws-Is-Rejected
021700              perform aa075-Check-Field-Count
021800     end-if.
021900     if       not Ws-Is-Rejected
022000              perform aa080-Check-Area-Cap
022100     end-if.
022200     if       not Ws-Is-Rejected
022300              perform aa090-Write-Field
022400     end-if.
022500     read     Ct-Field-Trans
022600              at end
022700                       go to aa030-Exit
022800              end-read.
022900     go       to aa031-Process-Loop.
023000 aa030-Exit.
023100     exit.
023200*
023300 aa050-Lookup-Farm.
023400     move     "N" to Ws-Farm-Found.
023500     set      Ct-Farm-Ix to 1.
023600     search   Ct-Farm-Tab-Entry
023700              at end
023800                       display CT003 " " Ctd-Tr-Farm-Id
023900                       move "Y" to Ws-Reject
024000                       add  1 to Ws-Reject-Cnt
024100              when     Ctd-Tr-Farm-Id = Ct-Farm-Tab-Id (Ct-Farm-Ix)
024200                       move "Y" to Ws-Farm-Found
024300                       move Ct-Farm-Tab-Rec (Ct-Farm-Ix) to Ct-Farm-Record
024400                       move Farm-Area to Ws-Farm-Area-Sav.
024500 aa050-Exit.
024600     exit.
024700*
024800 aa060-Check-Min-Area.
024900     if       Ctd-Tr-Area < Ct-Prm-Min-Field-Area
025000              display CT004 " " Ctd-Tr-Farm-Id
025100              move "Y" to Ws-Reject
025200              add  1 to Ws-Reject-Cnt.
025300*
025400 aa070-Check-Ratio.
025500     compute  Ws-Max-Ratio-Area rounded =
025600              Ws-Farm-Area-Sav * Ct-Prm-Max-Field-Pct.
025700     if       Ctd-Tr-Area > Ws-Max-Ratio-Area
025800              display CT005 " " Ctd-Tr-Farm-Id
025900              move "Y" to Ws-Reject
026000              add  1 to Ws-Reject-Cnt.
026100*
026200 aa075-Check-Field-Count.
026300*> Count fields already on the farm, excluding the field being
026400*> updated when this is an update transaction.
026500     move     zero to Ws-Farm-Field-Cnt.
026600     move     zero to Ws-Fields-Sum.
026700     set      Ct-Field-Ix to 1.
026800 aa075-Count-Loop.
026900     if       Ct-Field-Ix > Ct-Field-Tab-Cnt
027000              go to aa075-Count-Done.
027100     if       Ct-Field-Tab-Farm-Id (Ct-Field-Ix) = Ctd-Tr-Farm-Id
027200        and   (Ctd-Tr-Is-Create or
027300               Ct-Field-Tab-Id (Ct-Field-Ix) not = Ctd-Tr-Field-Id)
027400              add 1 to Ws-Farm-Field-Cnt
027500              add Ct-Field-Tab-Area (Ct-Field-Ix) to Ws-Fields-Sum.
027600     set      Ct-Field-Ix up by 1.
027700     go       to aa075-Count-Loop.
027800 aa075-Count-Done.
027900     if       Ctd-Tr-Is-Create
028000       and    Ws-Farm-Field-Cnt not < Ct-Prm-Max-Fields-Per-Farm
028100              display CT006 " " Ctd-Tr-Farm-Id
028200              move "Y" to Ws-Reject
028300              add  1 to Ws-Reject-Cnt.
028400 aa075-Exit.
028500     exit.
028600*
028700 aa080-Check-Area-Cap.
028800*> Create: sum-of-existing + new must be STRICTLY LESS than farm
028900*> area.  Update: sum-of-existing (candidate excluded above) + new
029000*> may be EQUAL to farm area.  The two boundaries are intentionally
029100*> different, per the remarks above - leave them alone.
029200     if       Ctd-Tr-Is-Create
029300              if     (Ws-Fields-Sum + Ctd-Tr-Area) not < Ws-Farm-Area-Sav
029400                       display CT007 " " Ctd-Tr-Farm-Id
029500                       move "Y" to Ws-Reject
029600                       add  1 to Ws-Reject-Cnt
029700              end-if
029800     else
029900              if     (Ws-Fields-Sum + Ctd-Tr-Area) > Ws-Farm-Area-Sav
030000                       display CT007 " " Ctd-Tr-Farm-Id
030100                       move "Y" to Ws-Reject
030200                       add  1 to Ws-Reject-Cnt
030300              end-if
030400     end-if.
030500*
030600 aa090-Write-Field.
030700     if       Ctd-Tr-Is-Update
030800              set  Ct-Field-Ix to 1
030900              search Ct-Field-Tab-Entry
031000                     at end
031100                            next sentence
031200                     when   Ct-Field-Tab-Id (Ct-Field-Ix) = Ctd-Tr-Field-Id
031300                            move Ctd-Tr-Area to
031400                                 Ct-Field-Tab-Area (Ct-Field-Ix)
031500              end-search
031600     else
031700              add  1 to Ws-Next-Field-Id
031800              add  1 to Ct-Field-Tab-Cnt
031900              set  Ct-Field-Ix to Ct-Field-Tab-Cnt
032000              move Ws-Next-Field-Id to Field-Id
032100              move Ctd-Tr-Area      to Field-Area
032200              move Ctd-Tr-Farm-Id   to Field-Farm-Id
032300              move Ct-Field-Record  to Ct-Field-Tab-Rec (Ct-Field-Ix)
032400     end-if.
032500     add      1 to Ws-Added-Cnt.
032600*
032700 aa095-Rewrite-Field-File.
032800*> Whole table (creates and updates alike) is written back to the
032900*> master in one pass at eoj - line sequential has no in-place
033000*> rewrite of a single record.
033100     open     output Ct-Field-File.
033200     set      Ct-Field-Ix to 1.
033300 aa095-Rewrite-Loop.
033400     if       Ct-Field-Ix > Ct-Field-Tab-Cnt
033500              go to aa095-Exit.
033600     move     Ct-Field-Tab-Rec (Ct-Field-Ix) to Ct-Field-Record.
033700     write    Ct-Field-Record.
033800     set      Ct-Field-Ix up by 1.
033900     go       to aa095-Rewrite-Loop.
034000 aa095-Exit.
034100     exit.
034200*
034300 aa900-Close-Files.
034400     close    Ct-Field-Trans
034500              Ct-Farm-File
034600              Ct-Field-File.
