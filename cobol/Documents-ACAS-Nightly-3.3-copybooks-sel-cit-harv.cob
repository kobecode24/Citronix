000100*    Select clause - Harvest Master file.
000200     select  Ct-Harv-File   assign        "HARVSTMSTR"
000300                             organization  line sequential
000400                             status        Ct-Harv-Status.
