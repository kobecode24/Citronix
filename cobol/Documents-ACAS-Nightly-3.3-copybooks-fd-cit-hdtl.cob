000100*    File definition - Harvest Detail Master file.
000200 fd  Ct-Hdtl-File.
000300 copy "ws-cit-hdtl.cob".
